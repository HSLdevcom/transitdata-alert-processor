000100******************************************************************
000200*                                                                  *
000300*    COPY MEMBER ......  ALFRECFH                                 *
000400*    RECORD .........    FEED-HEADER-RECORD                       *
000500*    USED BY ........    ALRTGEN0                                 *
000600*    DESCRIPTION ......  FIRST PHYSICAL RECORD WRITTEN TO THE      *
000700*                         ALERT-FEED-FILE EACH RUN.  PADDED OUT    *
000800*                         TO THE ALERT-RECORD LENGTH SO THE FILE   *
000900*                         CAN CARRY A SINGLE FIXED RECORD SIZE.     *
001000*                                                                  *
001100*------------------------------------------------------------------*
001200* MAINTENANCE LOG                                                  *
001300* DATE       INIT TICKET    DESCRIPTION                            *
001400* ---------- ---- --------- -------------------------------------- *
001500* 1987-06-09 RDM  TD-0042   NEW MEMBER - FEED HEADER LAYOUT         *
001600* 1998-11-03 CWS  TD-0261   Y2K - VALIDATED 10-DIGIT UTC TIMESTAMP  *
001700*------------------------------------------------------------------*
001800 01  FEED-HEADER-RECORD.
001900     05  HDR-VERSION                 PIC X(03).
002000     05  HDR-INCREMENTALITY          PIC X(12).
002100     05  HDR-TIMESTAMP               PIC 9(10).
002200     05  HDR-ENTITY-COUNT            PIC 9(04).
002300     05  FILLER                      PIC X(1131).
