000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALRTGEN0.
000300 AUTHOR. R D MATTILA.
000400 INSTALLATION. HSL DATA PROCESSING - BATCH SYSTEMS.
000500 DATE-WRITTEN. 04/1987.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*
001000******************************************************************
001100*                                                                  *
001200*A    ABSTRACT..                                                   *
001300*  READS PASSENGER-INFORMATION BULLETINS FROM THE OPERATIONS       *
001400*  MANAGEMENT SYSTEM AND PRODUCES A FULL-DATASET SERVICE-ALERT      *
001500*  FEED IN THE STANDARD HEADER + ONE-RECORD-PER-ALERT FORM.         *
001600*  EACH BULLETIN IS FILTERED, MAPPED TO A CAUSE/EFFECT/SEVERITY,    *
001700*  GIVEN ITS INFORMED-ENTITY SELECTOR LIST, AND WRITTEN AS ONE      *
001800*  ALERT-RECORD.  A RUN-REPORT OF DISPOSITIONS AND CONTROL          *
001900*  TOTALS IS PRODUCED FOR THE OPERATOR.  NORMALLY RUN AS THE JOB   *
002000*  STEP FOLLOWING ALRTPOL0, BYPASSED VIA A COND= TEST WHEN THE      *
002100*  POLLING DRIVER FOUND NO CHANGE IN THE ACTIVE BULLETIN SET.       *
002200*                                                                  *
002300*J    JCL..                                                        *
002400*                                                                  *
002500* //ALRTGEN0 EXEC PGM=ALRTGEN0                                     *
002600* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
002700* //SYSOUT   DD SYSOUT=*                                           *
002800* //BULLIN   DD DISP=SHR,DSN=P30.TD.ALERTS.BULLETIN.DATA            *
002900* //ALRTFEED DD DSN=P30.TD.ALERTS.FEED.OUTPUT.DATA,                 *
003000* //            DISP=(,CATLG,CATLG),                                *
003100* //            UNIT=USER,                                          *
003200* //            SPACE=(CYL,(20,10),RLSE),                           *
003300* //            DCB=(RECFM=FB,LRECL=1160,BLKSIZE=0)                 *
003400* //RUNRPT   DD SYSOUT=*                                           *
003500* //SYSIPT   DD DUMMY                                              *
003600* //*                                                               *
003700*                                                                  *
003800*P    ENTRY PARAMETERS..                                           *
003900*     NONE.  RUN AS A JOB STEP OR CALLED WITH NO ARGUMENTS.         *
004000*                                                                  *
004100*E    ERRORS DETECTED BY THIS ELEMENT..                            *
004200*     I/O ERROR ON FILES.                                          *
004300*                                                                  *
004400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004500*     NONE.                                                        *
004600*                                                                  *
004700*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004800*     CATEGORY-TO-CAUSE, IMPACT-TO-EFFECT AND PRIORITY-TO-SEVERITY  *
004900*     DECISION TABLES ARE CODED IN-LINE - SEE PARAGRAPHS 3200,      *
005000*     3300 AND 3400.                                                *
005100*                                                                  *
005200******************************************************************
005300*------------------------------------------------------------------*
005400* MAINTENANCE LOG                                                  *
005500* DATE       INIT TICKET    DESCRIPTION                            *
005600* ---------- ---- --------- -------------------------------------- *
005700* 1987-04-06 RDM  TD-0038   NEW PROGRAM - REPLACES MANUAL BULLETIN  *
005800*                           REVIEW WITH AUTOMATED ALERT FEED.       *
005900* 1989-07-19 RDM  TD-0081   ADDED NO-SERVICE DOWNGRADE WHEN A       *
006000*                           BULLETIN AFFECTS ALL ROUTES OR STOPS.   *
006100* 1991-02-14 JKL  TD-0118   ROUTE-ID NORMALIZATION FOR STATIC FEED  *
006200*                           MATCHING (TRUNCATE TO 5 CHARACTERS).    *
006300* 1993-10-05 JKL  TD-0190   ADDED PER-CAUSE CONTROL BREAK TO RUN    *
006400*                           REPORT.                                 *
006500* 1998-11-03 CWS  TD-0261   Y2K - CENTURY LITERAL CHANGED FROM 19   *
006600*                           TO 20 IN RUN-DATE BUILD (PARA 1050).    *
006700* 2001-05-17 PTH  TD-0317   CARRY ENGLISH URL TRANSLATION THROUGH   *
006800*                           TO THE ALERT FEED.                      *
006900* 2003-03-11 PTH  TD-0356   ADDED PER-EFFECT CONTROL TOTALS.        *
006910* 2004-08-02 PTH  TD-0379   PARA 1050 WAS COMPUTING THE HEADER      *
006920*                           TIMESTAMP IN LOCAL TIME AND CALLING IT  *
006930*                           UTC - FEED CONSUMERS WERE 3 HOURS OFF. *
006940*                           NOW ROUTES THROUGH 7000 LIKE ALRTPOL0. *
007000*------------------------------------------------------------------*
007100*
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-3081.
007500 OBJECT-COMPUTER. IBM-3081.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT BULLETIN-FILE ASSIGN TO BULLIN
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS BULLETIN-FILE-STATUS.
008300     SELECT ALERT-FEED-FILE ASSIGN TO ALRTFEED
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS ALERT-FEED-FILE-STATUS.
008600     SELECT RUN-REPORT-FILE ASSIGN TO RUNRPT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS RUN-REPORT-FILE-STATUS.
008900*
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300 FD  BULLETIN-FILE
009400     RECORDING MODE IS F
009500     BLOCK CONTAINS 0 RECORDS.
009600 COPY ALFRECBU.
009700*
009800 FD  ALERT-FEED-FILE
009900     RECORDING MODE IS F
010000     BLOCK CONTAINS 0 RECORDS.
010100 01  ALERT-FEED-REC              PIC X(1160).
010200*
010300 FD  RUN-REPORT-FILE
010400     RECORDING MODE IS F
010500     BLOCK CONTAINS 0 RECORDS.
010600 01  RUN-REPORT-REC               PIC X(132).
010700 EJECT
010800 WORKING-STORAGE SECTION.
010900 01  FILLER PIC X(32)
011000     VALUE 'ALRTGEN0 WORKING STORAGE BEGINS'.
011100**********************************************************************
011200*                    ALERT / HEADER RECORD WORK AREAS
011300**********************************************************************
011400 COPY ALFRECAL.
011500 COPY ALFRECFH.
011600 EJECT
011700**********************************************************************
011800*                        READ ONLY CONSTANTS
011900**********************************************************************
012000 01  READ-ONLY-WORK-AREA.
012100     05 WS-UTC-OFFSET-HOURS      PIC S9(02) COMP VALUE +3.
012200     05 WS-PASSENGER-INFO-TYPE   PIC X(24)
012300                                 VALUE 'PASSENGER_INFORMATION'.
012400     05 WS-HSL-AGENCY-ID         PIC X(16) VALUE 'HSL'.
012500     05 WS-FEED-VERSION          PIC X(03) VALUE '2.0'.
012600     05 WS-FEED-INCREMENTALITY   PIC X(12) VALUE 'FULL_DATASET'.
012700     05 WS-SEL-TYPE-AGENCY       PIC X(06) VALUE 'AGENCY'.
012800     05 WS-SEL-TYPE-ROUTE        PIC X(06) VALUE 'ROUTE '.
012900     05 WS-SEL-TYPE-STOP         PIC X(06) VALUE 'STOP  '.
012950     05 FILLER                   PIC X(04) VALUE SPACES.
013000 77  WS-ROUTE-ID-MAX-LEN         PIC S9(02) COMP VALUE +5.
013100 EJECT
013200**********************************************************************
013300*                          SWITCHES AREA
013400**********************************************************************
013500 01  SCHALTER.
013600     05 END-OF-FILE-INDICATOR    PIC X(01).
013700        88 END-OF-FILE           VALUE 'Y'.
013800        88 NOT-END-OF-FILE       VALUE 'N'.
013900     05 PASS-INDICATOR           PIC X(01).
014000        88 COUNTING-PASS         VALUE 'C'.
014100        88 WRITING-PASS          VALUE 'W'.
014200     05 BULLETIN-DISPOSITION-IND PIC X(01).
014300        88 BULLETIN-ACCEPTED     VALUE 'Y'.
014400        88 BULLETIN-REJECTED     VALUE 'N'.
014500     05 ENTITY-DISPOSITION-IND   PIC X(01).
014600        88 ENTITY-OK             VALUE 'Y'.
014700        88 ENTITY-EMPTY          VALUE 'N'.
014800     05 WS-DUP-FOUND-IND         PIC X(01).
014900        88 SELECTOR-IS-DUPLICATE VALUE 'Y'.
015000        88 SELECTOR-NOT-DUPLICATE VALUE 'N'.
015100     05 WS-DISPOSITION           PIC X(13).
015150     05 FILLER                   PIC X(04) VALUE SPACES.
015200 EJECT
015300**********************************************************************
015400*                      I-O READ ONLY STATUSES
015500**********************************************************************
015600 01  WS-IO-STATUSES.
015700     05 BULLETIN-FILE-STATUS     PIC X(02).
015800        88 BULLETIN-FILE-OK      VALUE '00'.
015900        88 BULLETIN-FILE-EOF     VALUE '10'.
016000     05 ALERT-FEED-FILE-STATUS   PIC X(02).
016100        88 ALERT-FEED-FILE-OK    VALUE '00'.
016200     05 RUN-REPORT-FILE-STATUS   PIC X(02).
016300        88 RUN-REPORT-FILE-OK    VALUE '00'.
016350     05 FILLER                   PIC X(04) VALUE SPACES.
016400 EJECT
016500**********************************************************************
016600*                      V A R I A B L E   W O R K   A R E A S
016700**********************************************************************
016800 01  VARIABLE-WORK-AREA.
016900     05 WS-RUN-DATE.
017000        10 WS-RUN-DATE-YY        PIC 9(02).
017100        10 WS-RUN-DATE-MM        PIC 9(02).
017200        10 WS-RUN-DATE-DD        PIC 9(02).
017300     05 WS-RUN-TIME.
017400        10 WS-RUN-TIME-HH        PIC 9(02).
017500        10 WS-RUN-TIME-MI        PIC 9(02).
017600        10 WS-RUN-TIME-SS        PIC 9(02).
017700        10 WS-RUN-TIME-HS        PIC 9(02).
017800     05 WS-RUN-LOCAL-TS          PIC 9(14).
017900     05 WS-RUN-LOCAL-TS-R REDEFINES WS-RUN-LOCAL-TS.
018000        10 WS-RLTS-YYYY          PIC 9(04).
018100        10 WS-RLTS-MM            PIC 9(02).
018200        10 WS-RLTS-DD            PIC 9(02).
018300        10 WS-RLTS-HH            PIC 9(02).
018400        10 WS-RLTS-MI            PIC 9(02).
018500        10 WS-RLTS-SS            PIC 9(02).
018600     05 WS-RUN-TIMESTAMP-UTC     PIC 9(10) COMP.
018700*
018800     05 WS-MAPPED-CAUSE          PIC X(20).
018900     05 WS-MAPPED-EFFECT         PIC X(20).
019000     05 WS-MAPPED-SEVERITY       PIC X(10).
019100*
019200     05 WS-ROUTE-ID-COUNT        PIC S9(04) COMP-3.
019300     05 WS-STOP-ID-COUNT         PIC S9(04) COMP-3.
019400     05 WS-ROUTE-ID-TABLE OCCURS 10 TIMES PIC X(11).
019500     05 WS-STOP-ID-TABLE  OCCURS 10 TIMES PIC X(11).
019600     05 WS-ID-NDX                PIC S9(04) COMP-3.
019700     05 WS-SCAN-NDX               PIC S9(04) COMP-3.
019800     05 WS-TRIM-LEN               PIC S9(04) COMP-3.
019900     05 WS-NORMALIZED-ID          PIC X(16).
020000*
020100     05 WS-SEL-TYPE               PIC X(06).
020200     05 WS-SEL-ID                 PIC X(16).
020300     05 WS-DEDUP-NDX               PIC S9(04) COMP-3.
020350     05 FILLER                     PIC X(04) VALUE SPACES.
020400 EJECT
020500**********************************************************************
020600*             EPOCH-SECONDS CONVERSION WORK AREA (RULE 2, 9, 11)
020700**********************************************************************
020800 01  EPOCH-WORK-AREA.
020900     05 WS-CIV-Y                  PIC S9(04) COMP.
021000     05 WS-CIV-M                  PIC S9(02) COMP.
021100     05 WS-CIV-D                  PIC S9(02) COMP.
021200     05 WS-CIV-HH                 PIC S9(02) COMP.
021300     05 WS-CIV-MI                 PIC S9(02) COMP.
021400     05 WS-CIV-SS                 PIC S9(02) COMP.
021500     05 WS-ADJ-Y                  PIC S9(04) COMP.
021600     05 WS-ADJ-M                  PIC S9(02) COMP.
021700     05 WS-ERA                    PIC S9(04) COMP.
021800     05 WS-YOE                    PIC S9(04) COMP.
021900     05 WS-DOY                    PIC S9(04) COMP.
022000     05 WS-DOE                    PIC S9(06) COMP.
022100     05 WS-EPOCH-DAYS             PIC S9(08) COMP.
022200     05 WS-EPOCH-SECONDS          PIC S9(11) COMP.
022300     05 WS-LOCAL-EPOCH-SECONDS    PIC S9(11) COMP.
022400     05 WS-UTC-EPOCH-SECONDS      PIC S9(11) COMP.
022450     05 FILLER                    PIC X(04) VALUE SPACES.
022500 EJECT
022600**********************************************************************
022700*                    CONTROL TOTALS
022800**********************************************************************
022900 01  WS-CONTROL-TOTALS.
023000     05 WS-BULLETINS-READ-CNT     PIC S9(07) COMP-3 VALUE 0.
023100     05 WS-REJECTED-FILTER-CNT    PIC S9(07) COMP-3 VALUE 0.
023200     05 WS-ALERTS-PRODUCED-CNT    PIC S9(07) COMP-3 VALUE 0.
023300     05 WS-SKIP-DISPLAY-CNT       PIC S9(07) COMP-3 VALUE 0.
023400     05 WS-SKIP-NOENT-CNT         PIC S9(07) COMP-3 VALUE 0.
023500     05 WS-ALERT-COUNT-PASS1      PIC S9(07) COMP-3 VALUE 0.
023550     05 FILLER                    PIC X(04) VALUE SPACES.
023600 EJECT
023700**********************************************************************
023800*           CAUSE AND EFFECT CONTROL-BREAK TABLES (STATIC LOAD)
023900**********************************************************************
024000 01  WS-CAUSE-NAME-LITERALS.
024100     05 FILLER PIC X(20) VALUE 'OTHER_CAUSE'.
024200     05 FILLER PIC X(20) VALUE 'TECHNICAL_PROBLEM'.
024300     05 FILLER PIC X(20) VALUE 'STRIKE'.
024400     05 FILLER PIC X(20) VALUE 'ACCIDENT'.
024500     05 FILLER PIC X(20) VALUE 'MEDICAL_EMERGENCY'.
024600     05 FILLER PIC X(20) VALUE 'WEATHER'.
024700     05 FILLER PIC X(20) VALUE 'MAINTENANCE'.
024800     05 FILLER PIC X(20) VALUE 'CONSTRUCTION'.
024900     05 FILLER PIC X(20) VALUE 'POLICE_ACTIVITY'.
025000     05 FILLER PIC X(20) VALUE 'UNKNOWN_CAUSE'.
025100 01  WS-CAUSE-NAME-TABLE REDEFINES WS-CAUSE-NAME-LITERALS.
025200     05 WS-CAUSE-NAME-ENTRY OCCURS 10 TIMES PIC X(20).
025300 01  WS-CAUSE-COUNTS.
025400     05 WS-CAUSE-CNT OCCURS 10 TIMES PIC S9(05) COMP-3.
025450     05 FILLER                    PIC X(04) VALUE SPACES.
025500 77  WS-CAUSE-NDX                 PIC S9(04) COMP-3.
025600*
025700 01  WS-EFFECT-NAME-LITERALS.
025800     05 FILLER PIC X(20) VALUE 'NO_SERVICE'.
025900     05 FILLER PIC X(20) VALUE 'SIGNIFICANT_DELAYS'.
026000     05 FILLER PIC X(20) VALUE 'MODIFIED_SERVICE'.
026100     05 FILLER PIC X(20) VALUE 'DETOUR'.
026200     05 FILLER PIC X(20) VALUE 'OTHER_EFFECT'.
026300     05 FILLER PIC X(20) VALUE 'REDUCED_SERVICE'.
026400     05 FILLER PIC X(20) VALUE 'NO_EFFECT'.
026500     05 FILLER PIC X(20) VALUE 'UNKNOWN_EFFECT'.
026600 01  WS-EFFECT-NAME-TABLE REDEFINES WS-EFFECT-NAME-LITERALS.
026700     05 WS-EFFECT-NAME-ENTRY OCCURS 8 TIMES PIC X(20).
026800 01  WS-EFFECT-COUNTS.
026900     05 WS-EFFECT-CNT OCCURS 8 TIMES PIC S9(05) COMP-3.
026950     05 FILLER                    PIC X(04) VALUE SPACES.
027000 77  WS-EFFECT-NDX                PIC S9(04) COMP-3.
027100 EJECT
027200**********************************************************************
027300*                    RUN REPORT PRINT LINE LAYOUTS
027400**********************************************************************
027500 01  RP-HEADING-LINE-1.
027600     05 FILLER              PIC X(01) VALUE SPACE.
027700     05 FILLER              PIC X(10) VALUE 'ALRTGEN0 '.
027800     05 RP-H1-TITLE         PIC X(40)
027900                            VALUE 'SERVICE ALERT FEED - RUN REPORT'.
028000     05 FILLER              PIC X(20) VALUE SPACES.
028100     05 FILLER              PIC X(08) VALUE 'RUN DATE'.
028200     05 RP-H1-RUN-DATE      PIC X(10).
028300     05 FILLER              PIC X(01) VALUE SPACE.
028400     05 RP-H1-RUN-TIME      PIC X(08).
028500     05 FILLER              PIC X(32) VALUE SPACES.
028600*
028700 01  RP-HEADING-LINE-2.
028800     05 FILLER              PIC X(01) VALUE SPACE.
028900     05 FILLER              PIC X(16) VALUE 'BULLETIN ID'.
029000     05 FILLER              PIC X(02) VALUE SPACES.
029100     05 FILLER              PIC X(20) VALUE 'CATEGORY'.
029200     05 FILLER              PIC X(02) VALUE SPACES.
029300     05 FILLER              PIC X(20) VALUE 'CAUSE'.
029400     05 FILLER              PIC X(02) VALUE SPACES.
029500     05 FILLER              PIC X(20) VALUE 'EFFECT'.
029600     05 FILLER              PIC X(02) VALUE SPACES.
029700     05 FILLER              PIC X(10) VALUE 'SEVERITY'.
029800     05 FILLER              PIC X(02) VALUE SPACES.
029900     05 FILLER              PIC X(03) VALUE 'SEL'.
030000     05 FILLER              PIC X(02) VALUE SPACES.
030100     05 FILLER              PIC X(13) VALUE 'DISPOSITION'.
030200     05 FILLER              PIC X(17) VALUE SPACES.
030300*
030400 01  RP-DETAIL-LINE.
030500     05 RP-BUL-ID            PIC X(16).
030600     05 FILLER               PIC X(02) VALUE SPACES.
030700     05 RP-CATEGORY          PIC X(20).
030800     05 FILLER               PIC X(02) VALUE SPACES.
030900     05 RP-CAUSE             PIC X(20).
031000     05 FILLER               PIC X(02) VALUE SPACES.
031100     05 RP-EFFECT            PIC X(20).
031200     05 FILLER               PIC X(02) VALUE SPACES.
031300     05 RP-SEVERITY          PIC X(10).
031400     05 FILLER               PIC X(02) VALUE SPACES.
031500     05 RP-SELECTOR-COUNT    PIC ZZ9.
031600     05 FILLER               PIC X(02) VALUE SPACES.
031700     05 RP-DISPOSITION       PIC X(13).
031800     05 FILLER               PIC X(18) VALUE SPACES.
031900*
032000 01  RP-TOTALS-LINE.
032100     05 RP-TOT-LABEL          PIC X(34).
032200     05 RP-TOT-VALUE          PIC ZZZ,ZZ9.
032300     05 FILLER                PIC X(91) VALUE SPACES.
032400*
032500 01  RP-BREAK-LINE.
032600     05 FILLER                PIC X(04) VALUE SPACES.
032700     05 RP-BREAK-NAME          PIC X(20).
032800     05 FILLER                PIC X(04) VALUE SPACES.
032900     05 RP-BREAK-VALUE         PIC ZZZ,ZZ9.
033000     05 FILLER                PIC X(97) VALUE SPACES.
033100*
033200 01  RP-BLANK-LINE             PIC X(132) VALUE SPACES.
033300 01  FILLER PIC X(32)
033400     VALUE 'ALRTGEN0 WORKING STORAGE ENDS  '.
033500 EJECT
033600 PROCEDURE DIVISION.
033700**********************************************************************
033800*                        MAINLINE LOGIC
033900**********************************************************************
034000*
034100 0000-CONTROL-PROCESS.
034200     PERFORM 1000-INITIALIZATION
034300         THRU 1099-INITIALIZATION-EXIT.
034400     PERFORM 1300-COUNT-ALERTS-PASS
034500         THRU 1399-COUNT-ALERTS-PASS-EXIT.
034600     PERFORM 1400-OPEN-OUTPUT-FILES
034700         THRU 1499-OPEN-OUTPUT-FILES-EXIT.
034800     PERFORM 1500-WRITE-FEED-HEADER
034900         THRU 1599-WRITE-FEED-HEADER-EXIT.
035000     PERFORM 1600-OPEN-BULLETIN-FOR-PASS2
035100         THRU 1699-OPEN-BULLETIN-FOR-PASS2-EXIT.
035200     PERFORM 2000-MAIN-PROCESS
035300         THRU 2099-MAIN-PROCESS-EXIT
035400         UNTIL END-OF-FILE.
035500     PERFORM 6000-PRODUCE-RUN-REPORT
035600         THRU 6099-PRODUCE-RUN-REPORT-EXIT.
035700     PERFORM EOJ9000-CLOSE-FILES
035800         THRU EOJ9999-EXIT.
035900     GOBACK.
036000 EJECT
036100**********************************************************************
036200*                         INITIALIZATION
036300**********************************************************************
036400*
036500 1000-INITIALIZATION.
036600     INITIALIZE WS-CONTROL-TOTALS.
036700     INITIALIZE WS-CAUSE-COUNTS.
036800     INITIALIZE WS-EFFECT-COUNTS.
036900     PERFORM 1050-BUILD-RUN-TIMESTAMP
037000         THRU 1059-BUILD-RUN-TIMESTAMP-EXIT.
037100 1099-INITIALIZATION-EXIT.
037200     EXIT.
037300*
037400 1050-BUILD-RUN-TIMESTAMP.
037500     ACCEPT WS-RUN-DATE FROM DATE.
037600     ACCEPT WS-RUN-TIME FROM TIME.
037700*          Y2K - TICKET TD-0261 - CENTURY HARDCODED TO 20, NOT 19.
037800     COMPUTE WS-RLTS-YYYY = 2000 + WS-RUN-DATE-YY.
037900     MOVE WS-RUN-DATE-MM  TO WS-RLTS-MM.
038000     MOVE WS-RUN-DATE-DD  TO WS-RLTS-DD.
038100     MOVE WS-RUN-TIME-HH  TO WS-RLTS-HH.
038200     MOVE WS-RUN-TIME-MI  TO WS-RLTS-MI.
038300     MOVE WS-RUN-TIME-SS  TO WS-RLTS-SS.
038310*          TD-0379 - HEADER TIMESTAMP WAS GOING OUT AS LOCAL TIME
038320*          MISLABELED UTC.  ROUTE THROUGH 7000 LIKE ALRTPOL0 DOES.
038330     MOVE WS-RLTS-YYYY    TO WS-CIV-Y.
038340     MOVE WS-RLTS-MM      TO WS-CIV-M.
038350     MOVE WS-RLTS-DD      TO WS-CIV-D.
038360     MOVE WS-RLTS-HH      TO WS-CIV-HH.
038370     MOVE WS-RLTS-MI      TO WS-CIV-MI.
038380     MOVE WS-RLTS-SS      TO WS-CIV-SS.
038390     PERFORM 7000-CONVERT-LOCAL-TO-UTC
038395         THRU 7099-CONVERT-LOCAL-TO-UTC-EXIT.
038400     MOVE WS-UTC-EPOCH-SECONDS TO WS-RUN-TIMESTAMP-UTC.
039400 1059-BUILD-RUN-TIMESTAMP-EXIT.
039500     EXIT.
039600 EJECT
039700**********************************************************************
039800*       PASS 1 - COUNT ACCEPTED ALERTS SO THE FEED HEADER CAN
039900*       CARRY THE CORRECT ENTITY COUNT BEFORE ANY ALERT RECORD
040000*       IS WRITTEN (ALRTFEED IS A STRAIGHT SEQUENTIAL FILE).
040100**********************************************************************
040200*
040300 1300-COUNT-ALERTS-PASS.
040400     SET COUNTING-PASS TO TRUE.
040500     MOVE 0 TO WS-ALERT-COUNT-PASS1.
040600     OPEN INPUT BULLETIN-FILE.
040700     IF NOT BULLETIN-FILE-OK
040800         DISPLAY 'ERROR OPENING BULLETIN-FILE: '
040900                 BULLETIN-FILE-STATUS
041000         GO TO EOJ9900-ABEND
041100     END-IF.
041200     SET NOT-END-OF-FILE TO TRUE.
041300     PERFORM 2000-MAIN-PROCESS
041400         THRU 2099-MAIN-PROCESS-EXIT
041500         UNTIL END-OF-FILE.
041600     CLOSE BULLETIN-FILE.
041700 1399-COUNT-ALERTS-PASS-EXIT.
041800     EXIT.
041900 EJECT
042000**********************************************************************
042100*                    OPEN THE OUTPUT FILES
042200**********************************************************************
042300*
042400 1400-OPEN-OUTPUT-FILES.
042500     OPEN OUTPUT ALERT-FEED-FILE.
042600     IF NOT ALERT-FEED-FILE-OK
042700         DISPLAY 'ERROR OPENING ALERT-FEED-FILE: '
042800                 ALERT-FEED-FILE-STATUS
042900         GO TO EOJ9900-ABEND
043000     END-IF.
043100     OPEN OUTPUT RUN-REPORT-FILE.
043200     IF NOT RUN-REPORT-FILE-OK
043300         DISPLAY 'ERROR OPENING RUN-REPORT-FILE: '
043400                 RUN-REPORT-FILE-STATUS
043500         GO TO EOJ9900-ABEND
043600     END-IF.
043700 1499-OPEN-OUTPUT-FILES-EXIT.
043800     EXIT.
043900 EJECT
044000**********************************************************************
044100*             WRITE THE FEED HEADER - ALWAYS RECORD 1
044200**********************************************************************
044300*
044400 1500-WRITE-FEED-HEADER.
044500     MOVE WS-FEED-VERSION        TO HDR-VERSION.
044600     MOVE WS-FEED-INCREMENTALITY TO HDR-INCREMENTALITY.
044700     MOVE WS-RUN-TIMESTAMP-UTC   TO HDR-TIMESTAMP.
044800     MOVE WS-ALERT-COUNT-PASS1   TO HDR-ENTITY-COUNT.
044900     WRITE ALERT-FEED-REC FROM FEED-HEADER-RECORD.
045000     IF NOT ALERT-FEED-FILE-OK
045100         DISPLAY 'ERROR WRITING FEED HEADER: '
045200                 ALERT-FEED-FILE-STATUS
045300         GO TO EOJ9900-ABEND
045400     END-IF.
045500 1599-WRITE-FEED-HEADER-EXIT.
045600     EXIT.
045700 EJECT
045800**********************************************************************
045900*       PASS 2 - RE-OPEN BULLETIN-FILE TO BUILD AND WRITE EACH
046000*       ACCEPTED ALERT AND THE RUN-REPORT DETAIL LINES.
046100**********************************************************************
046200*
046300 1600-OPEN-BULLETIN-FOR-PASS2.
046400     SET WRITING-PASS TO TRUE.
046500     OPEN INPUT BULLETIN-FILE.
046600     IF NOT BULLETIN-FILE-OK
046700         DISPLAY 'ERROR REOPENING BULLETIN-FILE: '
046800                 BULLETIN-FILE-STATUS
046900         GO TO EOJ9900-ABEND
047000     END-IF.
047100     SET NOT-END-OF-FILE TO TRUE.
047200     PERFORM 6100-WRITE-REPORT-HEADING
047300         THRU 6199-WRITE-REPORT-HEADING-EXIT.
047400 1699-OPEN-BULLETIN-FOR-PASS2-EXIT.
047500     EXIT.
047600 EJECT
047700**********************************************************************
047800*                         MAIN PROCESS
047900*       SHARED BY BOTH PASSES - PASS-INDICATOR GOVERNS WHETHER
048000*       TOTALS ARE ACCUMULATED AND RECORDS ARE WRITTEN.
048100**********************************************************************
048200*
048300 2000-MAIN-PROCESS.
048400     PERFORM 2050-READ-NEXT-BULLETIN
048500         THRU 2059-READ-NEXT-BULLETIN-EXIT.
048600     IF NOT END-OF-FILE
048700         PERFORM 2100-FILTER-BULLETIN
048800             THRU 2199-FILTER-BULLETIN-EXIT
048900         IF BULLETIN-ACCEPTED
049000             PERFORM 2200-PARSE-ID-LISTS
049100                 THRU 2299-PARSE-ID-LISTS-EXIT
049200             PERFORM 2300-BUILD-LOCALIZED-TEXT
049300                 THRU 2399-BUILD-LOCALIZED-TEXT-EXIT
049400             PERFORM 3000-APPLY-ALERT-RULES
049500                 THRU 3099-APPLY-ALERT-RULES-EXIT
049600         END-IF
049700     END-IF.
049800 2099-MAIN-PROCESS-EXIT.
049900     EXIT.
050000 EJECT
050100**********************************************************************
050200*                        READ NEXT BULLETIN
050300**********************************************************************
050400*
050500 2050-READ-NEXT-BULLETIN.
050600     READ BULLETIN-FILE
050700         AT END
050800             SET END-OF-FILE TO TRUE
050900         NOT AT END
051000             IF WRITING-PASS
051100                 ADD 1 TO WS-BULLETINS-READ-CNT
051200             END-IF
051300     END-READ.
051400     IF NOT BULLETIN-FILE-OK AND NOT BULLETIN-FILE-EOF
051500         DISPLAY 'BULLETIN-FILE READ ERROR: '
051600                 BULLETIN-FILE-STATUS
051700         GO TO EOJ9900-ABEND
051800     END-IF.
051900 2059-READ-NEXT-BULLETIN-EXIT.
052000     EXIT.
052100 EJECT
052200**********************************************************************
052300*       FILTER THE BULLETIN - RULE 12 - TYPE AND VALID-TO MUST
052400*       PASS BEFORE THE BULLETIN IS CONSIDERED ACTIVE.
052500**********************************************************************
052600*
052700 2100-FILTER-BULLETIN.
052800     SET BULLETIN-REJECTED TO TRUE.
052900     IF BUL-TYPE = WS-PASSENGER-INFO-TYPE
053000         AND BUL-VALID-TO > WS-RUN-LOCAL-TS
053100             SET BULLETIN-ACCEPTED TO TRUE
053200     END-IF.
053300     IF BULLETIN-REJECTED
053400         IF WRITING-PASS
053500             ADD 1 TO WS-REJECTED-FILTER-CNT
053600             MOVE 'REJECT-FILTER' TO WS-DISPOSITION
053700             MOVE 0 TO ALR-SELECTOR-COUNT
053800             PERFORM 6200-WRITE-REPORT-DETAIL
053900                 THRU 6299-WRITE-REPORT-DETAIL-EXIT
054000         END-IF
054100     END-IF.
054200 2199-FILTER-BULLETIN-EXIT.
054300     EXIT.
054400 EJECT
054500**********************************************************************
054600*         PARSE THE COMMA-SEPARATED ROUTE/STOP ID LISTS
054700*         RULE 13 - TRIM EACH TOKEN; BLANK STRING = NO ENTRIES.
054800**********************************************************************
054900*
055000 2200-PARSE-ID-LISTS.
055100     MOVE 0 TO WS-ROUTE-ID-COUNT.
055200     MOVE 0 TO WS-STOP-ID-COUNT.
055300     MOVE SPACES TO WS-ROUTE-ID-TABLE (1) WS-ROUTE-ID-TABLE (2)
055400                    WS-ROUTE-ID-TABLE (3) WS-ROUTE-ID-TABLE (4)
055500                    WS-ROUTE-ID-TABLE (5) WS-ROUTE-ID-TABLE (6)
055600                    WS-ROUTE-ID-TABLE (7) WS-ROUTE-ID-TABLE (8)
055700                    WS-ROUTE-ID-TABLE (9) WS-ROUTE-ID-TABLE (10).
055800     MOVE SPACES TO WS-STOP-ID-TABLE (1)  WS-STOP-ID-TABLE (2)
055900                    WS-STOP-ID-TABLE (3)  WS-STOP-ID-TABLE (4)
056000                    WS-STOP-ID-TABLE (5)  WS-STOP-ID-TABLE (6)
056100                    WS-STOP-ID-TABLE (7)  WS-STOP-ID-TABLE (8)
056200                    WS-STOP-ID-TABLE (9)  WS-STOP-ID-TABLE (10).
056300     UNSTRING BUL-AFFECTED-ROUTE-IDS DELIMITED BY ','
056400         INTO WS-ROUTE-ID-TABLE (1) WS-ROUTE-ID-TABLE (2)
056500              WS-ROUTE-ID-TABLE (3) WS-ROUTE-ID-TABLE (4)
056600              WS-ROUTE-ID-TABLE (5) WS-ROUTE-ID-TABLE (6)
056700              WS-ROUTE-ID-TABLE (7) WS-ROUTE-ID-TABLE (8)
056800              WS-ROUTE-ID-TABLE (9) WS-ROUTE-ID-TABLE (10)
056900         TALLYING IN WS-ROUTE-ID-COUNT.
057000     UNSTRING BUL-AFFECTED-STOP-IDS DELIMITED BY ','
057100         INTO WS-STOP-ID-TABLE (1)  WS-STOP-ID-TABLE (2)
057200              WS-STOP-ID-TABLE (3)  WS-STOP-ID-TABLE (4)
057300              WS-STOP-ID-TABLE (5)  WS-STOP-ID-TABLE (6)
057400              WS-STOP-ID-TABLE (7)  WS-STOP-ID-TABLE (8)
057500              WS-STOP-ID-TABLE (9)  WS-STOP-ID-TABLE (10)
057600         TALLYING IN WS-STOP-ID-COUNT.
057700     IF WS-ROUTE-ID-COUNT > 10
057800         MOVE 10 TO WS-ROUTE-ID-COUNT
057900     END-IF.
058000     IF WS-STOP-ID-COUNT > 10
058100         MOVE 10 TO WS-STOP-ID-COUNT
058200     END-IF.
058300     PERFORM 2210-TRIM-ROUTE-ID
058400         VARYING WS-ID-NDX FROM 1 BY 1
058500         UNTIL WS-ID-NDX > WS-ROUTE-ID-COUNT.
058600     PERFORM 2220-TRIM-STOP-ID
058700         VARYING WS-ID-NDX FROM 1 BY 1
058800         UNTIL WS-ID-NDX > WS-STOP-ID-COUNT.
058900 2299-PARSE-ID-LISTS-EXIT.
059000     EXIT.
059100*
059200 2210-TRIM-ROUTE-ID.
059300     MOVE WS-ROUTE-ID-TABLE (WS-ID-NDX) TO WS-NORMALIZED-ID.
059400     PERFORM 2230-LEFT-TRIM
059500         THRU 2239-LEFT-TRIM-EXIT.
059600     MOVE WS-NORMALIZED-ID (1:11) TO WS-ROUTE-ID-TABLE (WS-ID-NDX).
059700*
059800 2220-TRIM-STOP-ID.
059900     MOVE WS-STOP-ID-TABLE (WS-ID-NDX) TO WS-NORMALIZED-ID.
060000     PERFORM 2230-LEFT-TRIM
060100         THRU 2239-LEFT-TRIM-EXIT.
060200     MOVE WS-NORMALIZED-ID (1:11) TO WS-STOP-ID-TABLE (WS-ID-NDX).
060300*
060400 2230-LEFT-TRIM.
060500     MOVE 1 TO WS-SCAN-NDX.
060600     PERFORM 2231-TEST-LEADING-CHAR
060700         THRU 2231-TEST-LEADING-CHAR-EXIT
060800         UNTIL WS-SCAN-NDX > 16
060900            OR WS-NORMALIZED-ID (WS-SCAN-NDX:1) NOT = SPACE.
061000     IF WS-SCAN-NDX <= 16
061100         MOVE WS-NORMALIZED-ID (WS-SCAN-NDX:) TO WS-NORMALIZED-ID
061200     ELSE
061300         MOVE SPACES TO WS-NORMALIZED-ID
061400     END-IF.
061500 2239-LEFT-TRIM-EXIT.
061600     EXIT.
061700*
061800 2231-TEST-LEADING-CHAR.
061900     ADD 1 TO WS-SCAN-NDX.
062000 2231-TEST-LEADING-CHAR-EXIT.
062100     EXIT.
062200 EJECT
062300**********************************************************************
062400*        ASSEMBLE PER-LANGUAGE TITLE/DESCRIPTION - RULE 8
062500**********************************************************************
062600*
062700 2300-BUILD-LOCALIZED-TEXT.
062800     MOVE BUL-TITLE-FI  TO ALR-HEADER-FI.
062900     MOVE BUL-TITLE-SV  TO ALR-HEADER-SV.
063000     MOVE BUL-TITLE-EN  TO ALR-HEADER-EN.
063100     MOVE BUL-TEXT-FI   TO ALR-DESC-FI.
063200     MOVE BUL-TEXT-SV   TO ALR-DESC-SV.
063300     MOVE BUL-TEXT-EN   TO ALR-DESC-EN.
063400     IF BUL-URL-EN NOT = SPACES
063500         MOVE BUL-URL-EN TO ALR-URL-EN
063600     ELSE
063700         MOVE SPACES TO ALR-URL-EN
063800     END-IF.
063900 2399-BUILD-LOCALIZED-TEXT-EXIT.
064000     EXIT.
064100 EJECT
064200**********************************************************************
064300*                  APPLY ALERT RULES (RULES 1-9)
064400**********************************************************************
064500*
064600 3000-APPLY-ALERT-RULES.
064700     MOVE BUL-ID TO ALR-ENTITY-ID.
064800     PERFORM 3100-CHECK-DISPLAY-ONLY
064900         THRU 3199-CHECK-DISPLAY-ONLY-EXIT.
065000     IF ENTITY-OK
065100         PERFORM 3200-MAP-CATEGORY-TO-CAUSE
065200             THRU 3299-MAP-CATEGORY-TO-CAUSE-EXIT
065300         PERFORM 3300-MAP-IMPACT-TO-EFFECT
065400             THRU 3399-MAP-IMPACT-TO-EFFECT-EXIT
065500         PERFORM 3400-MAP-PRIORITY-TO-SEVERITY
065600             THRU 3499-MAP-PRIORITY-TO-SEVERITY-EXIT
065700         PERFORM 3500-BUILD-SELECTORS
065800             THRU 3599-BUILD-SELECTORS-EXIT
065900         IF ALR-SELECTOR-COUNT = 0
066000             SET ENTITY-EMPTY TO TRUE
066100             IF WRITING-PASS
066200                 ADD 1 TO WS-SKIP-NOENT-CNT
066300                 MOVE 'SKIP-NOENT' TO WS-DISPOSITION
066400             END-IF
066500         ELSE
066600             PERFORM 3700-CONVERT-ACTIVE-PERIOD
066700                 THRU 3799-CONVERT-ACTIVE-PERIOD-EXIT
066800             MOVE WS-MAPPED-CAUSE    TO ALR-CAUSE
066900             MOVE WS-MAPPED-EFFECT   TO ALR-EFFECT
067000             MOVE WS-MAPPED-SEVERITY TO ALR-SEVERITY
067100             IF COUNTING-PASS
067200                 ADD 1 TO WS-ALERT-COUNT-PASS1
067300             ELSE
067400                 ADD 1 TO WS-ALERTS-PRODUCED-CNT
067500                 PERFORM 3800-ACCUMULATE-CAUSE-EFFECT
067600                     THRU 3899-ACCUMULATE-CAUSE-EFFECT-EXIT
067700                 MOVE 'ALERT' TO WS-DISPOSITION
067800                 PERFORM 4000-WRITE-ALERT-RECORD
067900                     THRU 4099-WRITE-ALERT-RECORD-EXIT
068000             END-IF
068100         END-IF
068200     ELSE
068300         IF WRITING-PASS
068400             ADD 1 TO WS-SKIP-DISPLAY-CNT
068500             MOVE 'SKIP-DISPLAY' TO WS-DISPOSITION
068600             MOVE 0 TO ALR-SELECTOR-COUNT
068700         END-IF
068800     END-IF.
068900     IF WRITING-PASS
069000         PERFORM 6200-WRITE-REPORT-DETAIL
069100             THRU 6299-WRITE-REPORT-DETAIL-EXIT
069200     END-IF.
069300 3099-APPLY-ALERT-RULES-EXIT.
069400     EXIT.
069500 EJECT
069600**********************************************************************
069700*                RULE 1 - DISPLAY-ONLY FILTER
069800**********************************************************************
069900*
070000 3100-CHECK-DISPLAY-ONLY.
070100     IF BUL-DISPLAY-ONLY-YES
070200         SET ENTITY-EMPTY TO TRUE
070300     ELSE
070400         SET ENTITY-OK TO TRUE
070500     END-IF.
070600 3199-CHECK-DISPLAY-ONLY-EXIT.
070700     EXIT.
070800 EJECT
070900**********************************************************************
071000*               RULE 3 - CATEGORY TO CAUSE MAPPING
071100**********************************************************************
071200*
071300 3200-MAP-CATEGORY-TO-CAUSE.
071400     EVALUATE BUL-CATEGORY
071500         WHEN 'OTHER_DRIVER_ERROR'
071600         WHEN 'TOO_MANY_PASSENGERS'
071700         WHEN 'MISPARKED_VEHICLE'
071800         WHEN 'TEST'
071900         WHEN 'STATE_VISIT'
072000         WHEN 'TRACK_BLOCKED'
072100         WHEN 'EARLIER_DISRUPTION'
072200         WHEN 'OTHER'
072300         WHEN 'NO_TRAFFIC_DISRUPTION'
072400         WHEN 'TRAFFIC_JAM'
072500         WHEN 'PUBLIC_EVENT'
072600         WHEN 'STAFF_DEFICIT'
072700         WHEN 'DISTURBANCE'
072800             MOVE 'OTHER_CAUSE' TO WS-MAPPED-CAUSE
072900         WHEN 'ITS_SYSTEM_ERROR'
073000         WHEN 'SWITCH_FAILURE'
073100         WHEN 'TECHNICAL_FAILURE'
073200         WHEN 'VEHICLE_BREAKDOWN'
073300         WHEN 'POWER_FAILURE'
073400         WHEN 'VEHICLE_DEFICIT'
073500             MOVE 'TECHNICAL_PROBLEM' TO WS-MAPPED-CAUSE
073600         WHEN 'STRIKE'
073700             MOVE 'STRIKE' TO WS-MAPPED-CAUSE
073800         WHEN 'VEHICLE_OFF_THE_ROAD'
073900         WHEN 'TRAFFIC_ACCIDENT'
074000         WHEN 'ACCIDENT'
074100             MOVE 'ACCIDENT' TO WS-MAPPED-CAUSE
074200         WHEN 'SEIZURE'
074300         WHEN 'MEDICAL_INCIDENT'
074400             MOVE 'MEDICAL_EMERGENCY' TO WS-MAPPED-CAUSE
074500         WHEN 'WEATHER'
074600         WHEN 'WEATHER_CONDITIONS'
074700             MOVE 'WEATHER' TO WS-MAPPED-CAUSE
074800         WHEN 'ROAD_MAINTENANCE'
074900         WHEN 'TRACK_MAINTENANCE'
075000             MOVE 'MAINTENANCE' TO WS-MAPPED-CAUSE
075100         WHEN 'ROAD_CLOSED'
075200         WHEN 'ROAD_TRENCH'
075300             MOVE 'CONSTRUCTION' TO WS-MAPPED-CAUSE
075400         WHEN 'ASSAULT'
075500             MOVE 'POLICE_ACTIVITY' TO WS-MAPPED-CAUSE
075600         WHEN OTHER
075700             MOVE 'UNKNOWN_CAUSE' TO WS-MAPPED-CAUSE
075800     END-EVALUATE.
075900 3299-MAP-CATEGORY-TO-CAUSE-EXIT.
076000     EXIT.
076100 EJECT
076200**********************************************************************
076300*       RULE 4 - IMPACT TO EFFECT MAPPING, RULE 5 - NO_SERVICE
076400*       DOWNGRADE WHEN THE BULLETIN AFFECTS THE WHOLE NETWORK.
076500**********************************************************************
076600*
076700 3300-MAP-IMPACT-TO-EFFECT.
076800     EVALUATE BUL-IMPACT
076900         WHEN 'CANCELLED'
077000             MOVE 'NO_SERVICE' TO WS-MAPPED-EFFECT
077100         WHEN 'DELAYED'
077200         WHEN 'IRREGULAR_DEPARTURES'
077300             MOVE 'SIGNIFICANT_DELAYS' TO WS-MAPPED-EFFECT
077400         WHEN 'DEVIATING_SCHEDULE'
077500         WHEN 'POSSIBLE_DEVIATIONS'
077600             MOVE 'MODIFIED_SERVICE' TO WS-MAPPED-EFFECT
077700         WHEN 'DISRUPTION_ROUTE'
077800             MOVE 'DETOUR' TO WS-MAPPED-EFFECT
077900         WHEN 'POSSIBLY_DELAYED'
078000         WHEN 'VENDING_MACHINE_OUT_OF_ORDER'
078100         WHEN 'RETURNING_TO_NORMAL'
078200         WHEN 'OTHER'
078300             MOVE 'OTHER_EFFECT' TO WS-MAPPED-EFFECT
078400         WHEN 'REDUCED_TRANSPORT'
078500             MOVE 'REDUCED_SERVICE' TO WS-MAPPED-EFFECT
078600         WHEN 'NO_TRAFFIC_IMPACT'
078700             MOVE 'NO_EFFECT' TO WS-MAPPED-EFFECT
078800         WHEN OTHER
078900             MOVE 'UNKNOWN_EFFECT' TO WS-MAPPED-EFFECT
079000     END-EVALUATE.
079100     PERFORM 3310-DOWNGRADE-NO-SERVICE
079200         THRU 3319-DOWNGRADE-NO-SERVICE-EXIT.
079300 3399-MAP-IMPACT-TO-EFFECT-EXIT.
079400     EXIT.
079500*
079600 3310-DOWNGRADE-NO-SERVICE.
079700     IF WS-MAPPED-EFFECT = 'NO_SERVICE'
079800         AND (BUL-ALL-ROUTES-YES OR BUL-ALL-STOPS-YES)
079900             MOVE 'REDUCED_SERVICE' TO WS-MAPPED-EFFECT
080000     END-IF.
080100 3319-DOWNGRADE-NO-SERVICE-EXIT.
080200     EXIT.
080300 EJECT
080400**********************************************************************
080500*               RULE 6 - PRIORITY TO SEVERITY MAPPING
080600**********************************************************************
080700*
080800 3400-MAP-PRIORITY-TO-SEVERITY.
080900     EVALUATE BUL-PRIORITY
081000         WHEN 'INFO'
081100             MOVE 'INFO' TO WS-MAPPED-SEVERITY
081200         WHEN 'WARNING'
081300             MOVE 'WARNING' TO WS-MAPPED-SEVERITY
081400         WHEN 'SEVERE'
081500             MOVE 'SEVERE' TO WS-MAPPED-SEVERITY
081600         WHEN OTHER
081700             MOVE SPACES TO WS-MAPPED-SEVERITY
081800     END-EVALUATE.
081900 3499-MAP-PRIORITY-TO-SEVERITY-EXIT.
082000     EXIT.
082100 EJECT
082200**********************************************************************
082300*            RULE 7 - INFORMED-ENTITY SELECTOR DERIVATION
082400**********************************************************************
082500*
082600 3500-BUILD-SELECTORS.
082700     MOVE 0 TO ALR-SELECTOR-COUNT.
082800     IF BUL-ALL-ROUTES-YES OR BUL-ALL-STOPS-YES
082900         MOVE WS-SEL-TYPE-AGENCY TO WS-SEL-TYPE
083000         MOVE WS-HSL-AGENCY-ID   TO WS-SEL-ID
083100         PERFORM 3510-ADD-SELECTOR
083200             THRU 3519-ADD-SELECTOR-EXIT
083300     END-IF.
083400     PERFORM 3520-ADD-ROUTE-SELECTORS
083500         VARYING WS-ID-NDX FROM 1 BY 1
083600         UNTIL WS-ID-NDX > WS-ROUTE-ID-COUNT.
083700     PERFORM 3530-ADD-STOP-SELECTORS
083800         VARYING WS-ID-NDX FROM 1 BY 1
083900         UNTIL WS-ID-NDX > WS-STOP-ID-COUNT.
084000 3599-BUILD-SELECTORS-EXIT.
084100     EXIT.
084200*
084300 3510-ADD-SELECTOR.
084400     SET SELECTOR-NOT-DUPLICATE TO TRUE.
084500     IF ALR-SELECTOR-COUNT > 0
084600         PERFORM 3511-CHECK-ONE-SELECTOR
084700             VARYING WS-DEDUP-NDX FROM 1 BY 1
084800             UNTIL WS-DEDUP-NDX > ALR-SELECTOR-COUNT
084900     END-IF.
085000     IF SELECTOR-NOT-DUPLICATE
085100         AND ALR-SELECTOR-COUNT < 21
085200             ADD 1 TO ALR-SELECTOR-COUNT
085300             MOVE WS-SEL-TYPE
085400                 TO ALR-SELECTOR-TYPE (ALR-SELECTOR-COUNT)
085500             MOVE WS-SEL-ID
085600                 TO ALR-SELECTOR-ID (ALR-SELECTOR-COUNT)
085700     END-IF.
085800 3519-ADD-SELECTOR-EXIT.
085900     EXIT.
086000*
086100 3511-CHECK-ONE-SELECTOR.
086200     IF ALR-SELECTOR-TYPE (WS-DEDUP-NDX) = WS-SEL-TYPE
086300         AND ALR-SELECTOR-ID (WS-DEDUP-NDX) = WS-SEL-ID
086400             SET SELECTOR-IS-DUPLICATE TO TRUE
086500     END-IF.
086600*
086700 3520-ADD-ROUTE-SELECTORS.
086800     IF WS-ROUTE-ID-TABLE (WS-ID-NDX) NOT = SPACES
086900         MOVE WS-ROUTE-ID-TABLE (WS-ID-NDX) TO WS-NORMALIZED-ID
087000         PERFORM 3540-NORMALIZE-ROUTE-ID
087100             THRU 3549-NORMALIZE-ROUTE-ID-EXIT
087200         MOVE WS-SEL-TYPE-ROUTE TO WS-SEL-TYPE
087300         MOVE WS-NORMALIZED-ID  TO WS-SEL-ID
087400         PERFORM 3510-ADD-SELECTOR
087500             THRU 3519-ADD-SELECTOR-EXIT
087600     END-IF.
087700*
087800 3530-ADD-STOP-SELECTORS.
087900     IF WS-STOP-ID-TABLE (WS-ID-NDX) NOT = SPACES
088000         MOVE WS-SEL-TYPE-STOP TO WS-SEL-TYPE
088100         MOVE SPACES TO WS-SEL-ID
088200         MOVE WS-STOP-ID-TABLE (WS-ID-NDX) TO WS-SEL-ID (1:11)
088300         PERFORM 3510-ADD-SELECTOR
088400             THRU 3519-ADD-SELECTOR-EXIT
088500     END-IF.
088600 EJECT
088700**********************************************************************
088800*     RULE 7 - ROUTE ID NORMALIZATION (TRUNCATE TO 5 CHARACTERS)
088900**********************************************************************
089000*
089100 3540-NORMALIZE-ROUTE-ID.
089200     MOVE 11 TO WS-TRIM-LEN.
089300     PERFORM 3541-TEST-TRAILING-CHAR
089400         THRU 3541-TEST-TRAILING-CHAR-EXIT
089500         UNTIL WS-TRIM-LEN = 0
089600            OR WS-NORMALIZED-ID (WS-TRIM-LEN:1) NOT = SPACE.
089700     IF WS-TRIM-LEN > WS-ROUTE-ID-MAX-LEN
089800         MOVE SPACES TO WS-SEL-ID
089900         MOVE WS-NORMALIZED-ID (1:5) TO WS-SEL-ID (1:5)
090000         MOVE WS-SEL-ID TO WS-NORMALIZED-ID
090100     END-IF.
090200 3549-NORMALIZE-ROUTE-ID-EXIT.
090300     EXIT.
090400*
090500 3541-TEST-TRAILING-CHAR.
090600     SUBTRACT 1 FROM WS-TRIM-LEN.
090700 3541-TEST-TRAILING-CHAR-EXIT.
090800     EXIT.
090900 EJECT
091000**********************************************************************
091100*        RULE 2 - ACTIVE PERIOD, CONVERTED TO UTC EPOCH SECONDS
091200**********************************************************************
091300*
091400 3700-CONVERT-ACTIVE-PERIOD.
091500     MOVE BUL-VFRM-YYYY TO WS-CIV-Y.
091600     MOVE BUL-VFRM-MM   TO WS-CIV-M.
091700     MOVE BUL-VFRM-DD   TO WS-CIV-D.
091800     MOVE BUL-VFRM-HH   TO WS-CIV-HH.
091900     MOVE BUL-VFRM-MI   TO WS-CIV-MI.
092000     MOVE BUL-VFRM-SS   TO WS-CIV-SS.
092100     PERFORM 7000-CONVERT-LOCAL-TO-UTC
092200         THRU 7099-CONVERT-LOCAL-TO-UTC-EXIT.
092300     MOVE WS-UTC-EPOCH-SECONDS TO ALR-START-UTC.
092400     MOVE BUL-VTO-YYYY TO WS-CIV-Y.
092500     MOVE BUL-VTO-MM   TO WS-CIV-M.
092600     MOVE BUL-VTO-DD   TO WS-CIV-D.
092700     MOVE BUL-VTO-HH   TO WS-CIV-HH.
092800     MOVE BUL-VTO-MI   TO WS-CIV-MI.
092900     MOVE BUL-VTO-SS   TO WS-CIV-SS.
093000     PERFORM 7000-CONVERT-LOCAL-TO-UTC
093100         THRU 7099-CONVERT-LOCAL-TO-UTC-EXIT.
093200     MOVE WS-UTC-EPOCH-SECONDS TO ALR-END-UTC.
093300 3799-CONVERT-ACTIVE-PERIOD-EXIT.
093400     EXIT.
093500 EJECT
093600**********************************************************************
093700*            ACCUMULATE PER-CAUSE AND PER-EFFECT TOTALS
093800**********************************************************************
093900*
094000 3800-ACCUMULATE-CAUSE-EFFECT.
094100     MOVE 1 TO WS-CAUSE-NDX.
094200     PERFORM 3810-FIND-CAUSE-ENTRY
094300         THRU 3810-FIND-CAUSE-ENTRY-EXIT
094400         UNTIL WS-CAUSE-NDX > 10
094500            OR WS-CAUSE-NAME-ENTRY (WS-CAUSE-NDX) = WS-MAPPED-CAUSE.
094600     IF WS-CAUSE-NDX <= 10
094700         ADD 1 TO WS-CAUSE-CNT (WS-CAUSE-NDX)
094800     END-IF.
094900     MOVE 1 TO WS-EFFECT-NDX.
095000     PERFORM 3820-FIND-EFFECT-ENTRY
095100         THRU 3820-FIND-EFFECT-ENTRY-EXIT
095200         UNTIL WS-EFFECT-NDX > 8
095300            OR WS-EFFECT-NAME-ENTRY (WS-EFFECT-NDX)
095400               = WS-MAPPED-EFFECT.
095500     IF WS-EFFECT-NDX <= 8
095600         ADD 1 TO WS-EFFECT-CNT (WS-EFFECT-NDX)
095700     END-IF.
095800 3899-ACCUMULATE-CAUSE-EFFECT-EXIT.
095900     EXIT.
096000*
096100 3810-FIND-CAUSE-ENTRY.
096200     ADD 1 TO WS-CAUSE-NDX.
096300 3810-FIND-CAUSE-ENTRY-EXIT.
096400     EXIT.
096500*
096600 3820-FIND-EFFECT-ENTRY.
096700     ADD 1 TO WS-EFFECT-NDX.
096800 3820-FIND-EFFECT-ENTRY-EXIT.
096900     EXIT.
097000 EJECT
097100**********************************************************************
097200*                    WRITE ONE ALERT RECORD
097300**********************************************************************
097400*
097500 4000-WRITE-ALERT-RECORD.
097600     WRITE ALERT-FEED-REC FROM ALERT-RECORD.
097700     IF NOT ALERT-FEED-FILE-OK
097800         DISPLAY 'ERROR WRITING ALERT RECORD: '
097900                 ALERT-FEED-FILE-STATUS
098000         GO TO EOJ9900-ABEND
098100     END-IF.
098200 4099-WRITE-ALERT-RECORD-EXIT.
098300     EXIT.
098400 EJECT
098500**********************************************************************
098600*           RULE 9 / 11 - LOCAL TIMESTAMP TO UTC EPOCH SECONDS
098700**********************************************************************
098800*
098900 7000-CONVERT-LOCAL-TO-UTC.
099000     PERFORM 7100-CALC-EPOCH-DAYS
099100         THRU 7199-CALC-EPOCH-DAYS-EXIT.
099200     COMPUTE WS-LOCAL-EPOCH-SECONDS =
099300             (WS-EPOCH-DAYS * 86400)
099400             + (WS-CIV-HH * 3600)
099500             + (WS-CIV-MI * 60)
099600             + WS-CIV-SS.
099700     COMPUTE WS-UTC-EPOCH-SECONDS =
099800             WS-LOCAL-EPOCH-SECONDS
099900             - (WS-UTC-OFFSET-HOURS * 3600).
100000 7099-CONVERT-LOCAL-TO-UTC-EXIT.
100100     EXIT.
100200 EJECT
100300**********************************************************************
100400*      CALCULATE DAYS SINCE 1970-01-01 FOR WS-CIV-Y/M/D
100500*      (HOWARD HINNANT'S CIVIL-TO-DAYS ALGORITHM, INTEGER FORM)
100600**********************************************************************
100700*
100800 7100-CALC-EPOCH-DAYS.
100900     IF WS-CIV-M <= 2
101000         COMPUTE WS-ADJ-Y = WS-CIV-Y - 1
101100         COMPUTE WS-ADJ-M = WS-CIV-M + 9
101200     ELSE
101300         MOVE WS-CIV-Y TO WS-ADJ-Y
101400         COMPUTE WS-ADJ-M = WS-CIV-M - 3
101500     END-IF.
101600     COMPUTE WS-ERA = WS-ADJ-Y / 400.
101700     COMPUTE WS-YOE = WS-ADJ-Y - (WS-ERA * 400).
101800     COMPUTE WS-DOY = ((153 * WS-ADJ-M) + 2) / 5
101900                      + WS-CIV-D - 1.
102000     COMPUTE WS-DOE = (WS-YOE * 365)
102100                      + (WS-YOE / 4)
102200                      - (WS-YOE / 100)
102300                      + WS-DOY.
102400     COMPUTE WS-EPOCH-DAYS = (WS-ERA * 146097) + WS-DOE - 719468.
102500 7199-CALC-EPOCH-DAYS-EXIT.
102600     EXIT.
102700 EJECT
102800**********************************************************************
102900*                     RUN REPORT PRODUCTION
103000**********************************************************************
103100*
103200 6000-PRODUCE-RUN-REPORT.
103300     PERFORM 6300-WRITE-TOTALS
103400         THRU 6399-WRITE-TOTALS-EXIT.
103500     PERFORM 6400-WRITE-CAUSE-BREAK
103600         THRU 6499-WRITE-CAUSE-BREAK-EXIT.
103700     PERFORM 6500-WRITE-EFFECT-BREAK
103800         THRU 6599-WRITE-EFFECT-BREAK-EXIT.
103900 6099-PRODUCE-RUN-REPORT-EXIT.
104000     EXIT.
104100*
104200 6100-WRITE-REPORT-HEADING.
104300     MOVE SPACES TO RP-HEADING-LINE-1.
104400     STRING WS-RLTS-MM '/' WS-RLTS-DD '/' WS-RLTS-YYYY
104500         DELIMITED BY SIZE INTO RP-H1-RUN-DATE.
104600     STRING WS-RLTS-HH ':' WS-RLTS-MI ':' WS-RLTS-SS
104700         DELIMITED BY SIZE INTO RP-H1-RUN-TIME.
104800     MOVE 'SERVICE ALERT FEED - RUN REPORT' TO RP-H1-TITLE.
104900     WRITE RUN-REPORT-REC FROM RP-HEADING-LINE-1.
105000     WRITE RUN-REPORT-REC FROM RP-BLANK-LINE.
105100     WRITE RUN-REPORT-REC FROM RP-HEADING-LINE-2.
105200 6199-WRITE-REPORT-HEADING-EXIT.
105300     EXIT.
105400*
105500 6200-WRITE-REPORT-DETAIL.
105600     MOVE SPACES TO RP-DETAIL-LINE.
105700     MOVE BUL-ID       TO RP-BUL-ID.
105800     MOVE BUL-CATEGORY TO RP-CATEGORY.
105900     MOVE WS-MAPPED-CAUSE   TO RP-CAUSE.
106000     MOVE WS-MAPPED-EFFECT  TO RP-EFFECT.
106100     MOVE WS-MAPPED-SEVERITY TO RP-SEVERITY.
106200     MOVE ALR-SELECTOR-COUNT TO RP-SELECTOR-COUNT.
106300     MOVE WS-DISPOSITION TO RP-DISPOSITION.
106400     WRITE RUN-REPORT-REC FROM RP-DETAIL-LINE.
106500 6299-WRITE-REPORT-DETAIL-EXIT.
106600     EXIT.
106700*
106800 6300-WRITE-TOTALS.
106900     WRITE RUN-REPORT-REC FROM RP-BLANK-LINE.
107000     MOVE SPACES TO RP-TOTALS-LINE.
107100     MOVE 'BULLETINS READ..............' TO RP-TOT-LABEL.
107200     MOVE WS-BULLETINS-READ-CNT TO RP-TOT-VALUE.
107300     WRITE RUN-REPORT-REC FROM RP-TOTALS-LINE.
107400     MOVE 'REJECTED BY FILTER..........' TO RP-TOT-LABEL.
107500     MOVE WS-REJECTED-FILTER-CNT TO RP-TOT-VALUE.
107600     WRITE RUN-REPORT-REC FROM RP-TOTALS-LINE.
107700     MOVE 'ALERTS PRODUCED..............' TO RP-TOT-LABEL.
107800     MOVE WS-ALERTS-PRODUCED-CNT TO RP-TOT-VALUE.
107900     WRITE RUN-REPORT-REC FROM RP-TOTALS-LINE.
108000     MOVE 'SKIPPED - DISPLAY ONLY.......' TO RP-TOT-LABEL.
108100     MOVE WS-SKIP-DISPLAY-CNT TO RP-TOT-VALUE.
108200     WRITE RUN-REPORT-REC FROM RP-TOTALS-LINE.
108300     MOVE 'SKIPPED - NO ENTITIES........' TO RP-TOT-LABEL.
108400     MOVE WS-SKIP-NOENT-CNT TO RP-TOT-VALUE.
108500     WRITE RUN-REPORT-REC FROM RP-TOTALS-LINE.
108600 6399-WRITE-TOTALS-EXIT.
108700     EXIT.
108800*
108900 6400-WRITE-CAUSE-BREAK.
109000     WRITE RUN-REPORT-REC FROM RP-BLANK-LINE.
109100     MOVE SPACES TO RP-TOTALS-LINE.
109200     MOVE 'ALERTS BY CAUSE' TO RP-TOT-LABEL.
109300     WRITE RUN-REPORT-REC FROM RP-TOTALS-LINE.
109400     PERFORM 6410-WRITE-ONE-CAUSE-LINE
109500         VARYING WS-CAUSE-NDX FROM 1 BY 1
109600         UNTIL WS-CAUSE-NDX > 10.
109700 6499-WRITE-CAUSE-BREAK-EXIT.
109800     EXIT.
109900*
110000 6410-WRITE-ONE-CAUSE-LINE.
110100     MOVE SPACES TO RP-BREAK-LINE.
110200     MOVE WS-CAUSE-NAME-ENTRY (WS-CAUSE-NDX) TO RP-BREAK-NAME.
110300     MOVE WS-CAUSE-CNT (WS-CAUSE-NDX) TO RP-BREAK-VALUE.
110400     WRITE RUN-REPORT-REC FROM RP-BREAK-LINE.
110500*
110600 6500-WRITE-EFFECT-BREAK.
110700     WRITE RUN-REPORT-REC FROM RP-BLANK-LINE.
110800     MOVE SPACES TO RP-TOTALS-LINE.
110900     MOVE 'ALERTS BY EFFECT' TO RP-TOT-LABEL.
111000     WRITE RUN-REPORT-REC FROM RP-TOTALS-LINE.
111100     PERFORM 6510-WRITE-ONE-EFFECT-LINE
111200         VARYING WS-EFFECT-NDX FROM 1 BY 1
111300         UNTIL WS-EFFECT-NDX > 8.
111400 6599-WRITE-EFFECT-BREAK-EXIT.
111500     EXIT.
111600*
111700 6510-WRITE-ONE-EFFECT-LINE.
111800     MOVE SPACES TO RP-BREAK-LINE.
111900     MOVE WS-EFFECT-NAME-ENTRY (WS-EFFECT-NDX) TO RP-BREAK-NAME.
112000     MOVE WS-EFFECT-CNT (WS-EFFECT-NDX) TO RP-BREAK-VALUE.
112100     WRITE RUN-REPORT-REC FROM RP-BREAK-LINE.
112200 EJECT
112300**********************************************************************
112400*                          CLOSE ALL FILES
112500**********************************************************************
112600*
112700 EOJ9000-CLOSE-FILES.
112800     CLOSE BULLETIN-FILE.
112900     CLOSE ALERT-FEED-FILE.
113000     CLOSE RUN-REPORT-FILE.
113100     DISPLAY 'ALRTGEN0 - BULLETINS READ:   ' WS-BULLETINS-READ-CNT.
113200     DISPLAY 'ALRTGEN0 - ALERTS PRODUCED:  ' WS-ALERTS-PRODUCED-CNT.
113300     GO TO EOJ9999-EXIT.
113400 EOJ9900-ABEND.
113500     DISPLAY 'ALRTGEN0 - PROGRAM ABENDING DUE TO I/O ERROR'.
113600     MOVE 16 TO RETURN-CODE.
113700 EOJ9999-EXIT.
113800     EXIT.
