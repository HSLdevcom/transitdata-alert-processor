000100******************************************************************
000200*                                                                  *
000300*    COPY MEMBER ......  ALFRECBU                                 *
000400*    RECORD .........    BULLETIN-RECORD                          *
000500*    USED BY ........    ALRTGEN0, ALRTPOL0                       *
000600*    DESCRIPTION ......  PASSENGER-INFORMATION DISRUPTION          *
000700*                         BULLETIN, ONE PER INPUT RECORD ON         *
000800*                         BULLETIN-FILE.                            *
000900*                                                                  *
001000*------------------------------------------------------------------*
001100* MAINTENANCE LOG                                                  *
001200* DATE       INIT TICKET    DESCRIPTION                            *
001300* ---------- ---- --------- -------------------------------------- *
001400* 1987-06-09 RDM  TD-0040   NEW MEMBER - BULLETIN LAYOUT            *
001500* 1991-02-14 JKL  TD-0118   ADDED AFFECTS-ALL-ROUTES/STOPS FLAGS    *
001600* 1994-09-22 RDM  TD-0204   ADDED DISPLAY-ONLY FLAG                 *
001700* 1998-11-03 CWS  TD-0261   Y2K - VALIDATED 14-DIGIT TIMESTAMPS     *
001800* 2001-05-17 PTH  TD-0317   ADDED ENGLISH URL FIELD                 *
001900*------------------------------------------------------------------*
002000 01  BULLETIN-RECORD.
002100     05  BUL-ID                      PIC X(16).
002200     05  BUL-TYPE                    PIC X(24).
002300     05  BUL-CATEGORY                PIC X(30).
002400     05  BUL-IMPACT                  PIC X(30).
002500     05  BUL-PRIORITY                PIC X(10).
002600     05  BUL-LAST-MODIFIED           PIC 9(14).
002700     05  BUL-LAST-MODIFIED-R REDEFINES BUL-LAST-MODIFIED.
002800         10  BUL-LMOD-YYYY           PIC 9(04).
002900         10  BUL-LMOD-MM             PIC 9(02).
003000         10  BUL-LMOD-DD             PIC 9(02).
003100         10  BUL-LMOD-HH             PIC 9(02).
003200         10  BUL-LMOD-MI             PIC 9(02).
003300         10  BUL-LMOD-SS             PIC 9(02).
003400     05  BUL-VALID-FROM              PIC 9(14).
003500     05  BUL-VALID-FROM-R REDEFINES BUL-VALID-FROM.
003600         10  BUL-VFRM-YYYY           PIC 9(04).
003700         10  BUL-VFRM-MM             PIC 9(02).
003800         10  BUL-VFRM-DD             PIC 9(02).
003900         10  BUL-VFRM-HH             PIC 9(02).
004000         10  BUL-VFRM-MI             PIC 9(02).
004100         10  BUL-VFRM-SS             PIC 9(02).
004200     05  BUL-VALID-TO                PIC 9(14).
004300     05  BUL-VALID-TO-R   REDEFINES BUL-VALID-TO.
004400         10  BUL-VTO-YYYY            PIC 9(04).
004500         10  BUL-VTO-MM              PIC 9(02).
004600         10  BUL-VTO-DD              PIC 9(02).
004700         10  BUL-VTO-HH              PIC 9(02).
004800         10  BUL-VTO-MI              PIC 9(02).
004900         10  BUL-VTO-SS              PIC 9(02).
005000     05  BUL-AFFECTS-ALL-ROUTES      PIC 9(01).
005100         88  BUL-ALL-ROUTES-YES      VALUE 1.
005200     05  BUL-AFFECTS-ALL-STOPS       PIC 9(01).
005300         88  BUL-ALL-STOPS-YES       VALUE 1.
005400     05  BUL-DISPLAY-ONLY            PIC 9(01).
005500         88  BUL-DISPLAY-ONLY-YES    VALUE 1.
005600     05  BUL-AFFECTED-ROUTE-IDS      PIC X(120).
005700     05  BUL-AFFECTED-STOP-IDS       PIC X(120).
005800     05  BUL-TITLE-FI                PIC X(60).
005900     05  BUL-TITLE-SV                PIC X(60).
006000     05  BUL-TITLE-EN                PIC X(60).
006100     05  BUL-TEXT-FI                 PIC X(120).
006200     05  BUL-TEXT-SV                 PIC X(120).
006300     05  BUL-TEXT-EN                 PIC X(120).
006400     05  BUL-URL-EN                  PIC X(60).
006500     05  FILLER                      PIC X(05).
