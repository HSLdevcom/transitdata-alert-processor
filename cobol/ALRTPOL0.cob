000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALRTPOL0.
000300 AUTHOR.        J K LAAKSO.
000400 INSTALLATION.  HSL DATA PROCESSING - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03/1992.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900 ENVIRONMENT DIVISION.
001000 CONFIGURATION SECTION.
001100 SOURCE-COMPUTER. IBM-3081.
001200 OBJECT-COMPUTER. IBM-3081.
001300 SPECIAL-NAMES.
001400     C01 IS TOP-OF-FORM.
001500 INPUT-OUTPUT SECTION.
001600 FILE-CONTROL.
001700     SELECT BULLETIN-FILE    ASSIGN TO BULLIN
001800         FILE STATUS IS BULLETIN-FILE-STATUS.
001900     SELECT PREV-STATE-FILE  ASSIGN TO PRVSTAT
002000         FILE STATUS IS PREV-STATE-FILE-STATUS.
002100 DATA DIVISION.
002200 FILE SECTION.
002300 FD  BULLETIN-FILE
002400     RECORDING MODE IS F
002500     BLOCK CONTAINS 0 RECORDS.
002600     COPY ALFRECBU.
002700 FD  PREV-STATE-FILE
002800     RECORDING MODE IS F
002900     BLOCK CONTAINS 0 RECORDS.
003000     COPY ALFRECPS.
003100**************************************************************************
003200*                                                                        *
003300*A    ABSTRACT..                                                        *
003400*  ALRTPOL0 IS THE POLLING DRIVER FOR THE PASSENGER-INFORMATION ALERT   *
003500*  FEED.  RATHER THAN REGENERATE THE FULL ALERT DATASET ON EVERY RUN,   *
003600*  THIS STEP BUILDS THE SET OF CURRENTLY ACTIVE BULLETINS, COMPARES IT  *
003700*  AGAINST THE ACTIVE SET CARRIED OVER FROM THE PREVIOUS POLL, AND      *
003800*  SIGNALS THE NEXT JOB STEP (ALRTGEN0) TO RUN ONLY WHEN THE ACTIVE     *
003900*  SET HAS ACTUALLY CHANGED.  THE CURRENT SET THEN BECOMES THE          *
004000*  PREVIOUS SET FOR THE NEXT POLL.                                      *
004100*                                                                        *
004200*J    JCL..                                                              *
004300*                                                                        *
004400* //ALRTPOL0 EXEC PGM=ALRTPOL0                                          *
004500* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                       *
004600* //SYSOUT   DD SYSOUT=*                                                *
004700* //BULLIN   DD DISP=SHR,DSN=P30.TD.ALERTS.BULLETIN.DATA                *
004800* //PRVSTAT  DD DISP=OLD,DSN=P30.TD.ALERTS.PREVSTATE.DATA               *
004900* //SYSIPT   DD DUMMY                                                   *
005000* //*                                                                    *
005100* //ALRTGEN0 EXEC PGM=ALRTGEN0,COND=(4,LT,ALRTPOL0)                     *
005200* //*        RUNS ONLY WHEN ALRTPOL0 RETURNED CONDITION CODE 4          *
005300* //*        (ACTIVE BULLETIN SET CHANGED SINCE THE PREVIOUS POLL)      *
005400* //*                                                                    *
005500*                                                                        *
005600*P    ENTRY PARAMETERS..                                                *
005700*     NONE.                                                             *
005800*                                                                        *
005900*E    ERRORS DETECTED BY THIS ELEMENT..                                 *
006000*     I/O ERROR ON FILES.                                               *
006100*                                                                        *
006200*C    ELEMENTS INVOKED BY THIS ELEMENT..                                *
006300*     NONE.  CONDITION CODE 4 SIGNALS THE DOWNSTREAM STEP - SEE JCL.    *
006400*                                                                        *
006500*U    USER CONSTANTS AND TABLES REFERENCED..                            *
006600*     WS-STATE-TABLE-MAX    ---- MAXIMUM ACTIVE BULLETINS PER POLL      *
006700*     WS-UTC-OFFSET-HOURS   ---- LOCAL TO UTC OFFSET, HOURS (HELSINKI)  *
006800*                                                                        *
006900**************************************************************************
007000*------------------------------------------------------------------------*
007100* MAINTENANCE LOG                                                        *
007200* DATE       INIT TICKET    DESCRIPTION                                  *
007300* ---------- ---- --------- -------------------------------------------- *
007400* 1992-03-16 JKL  TD-0155   NEW PROGRAM - POLLING STATE COMPARISON DRIVER*
007500* 1992-03-30 JKL  TD-0157   ADDED PREVSTAT REWRITE ON CHANGE DETECTED    *
007600* 1993-06-04 RDM  TD-0178   STATE TABLE ENLARGED, 200 TO 500 ENTRIES     *
007700* 1994-09-22 RDM  TD-0205   ALIGNED DISPLAY-ONLY FILTER WITH ALRTGEN0    *
007800* 1996-02-11 JKL  TD-0221   FIXED FALSE "NO CHANGE" WHEN COUNTS TIED BUT *
007900*                           AN ID HAD DROPPED OUT AND ANOTHER ONE ENTERED*
008000* 1998-11-03 CWS  TD-0261   Y2K - VALIDATED 14-DIGIT TIMESTAMP COMPARE   *
008100* 1999-01-07 CWS  TD-0264   Y2K - WINDOWED 2-DIGIT RUN DATE TO 19/20     *
008200* 2000-07-19 PTH  TD-0289   CONDITION CODE 4/0 SCHEME ADOPTED FOR        *
008300*                           DOWNSTREAM ALRTGEN0 STEP, REPLACING OLD      *
008400*                           "CONTROL CARD" SIGNAL FILE                  *
008500* 2001-05-17 PTH  TD-0318   RUN TIMESTAMP ADDED TO CONSOLE MESSAGES      *
008600*                           FOR CORRELATION WITH THE ALRTGEN0 FEED       *
008700*                           HEADER TIMESTAMP OF THE SAME POLL CYCLE      *
008800* 2003-03-11 PTH  TD-0357   DISPLAY OF ACTIVE BULLETIN COUNTS ADDED      *
008900*------------------------------------------------------------------------*
009000 EJECT
009100 WORKING-STORAGE SECTION.
009200 01  FILLER PIC X(32)
009300     VALUE 'ALRTPOL0 WORKING STORAGE BEGINS'.
009400**************************************************************************
009500*                           READ ONLY CONSTANTS
009600**************************************************************************
009700*
009800 01  READ-ONLY-WORK-AREA.
009900     05  WS-PASSENGER-INFO-TYPE      PIC X(24)
010000                                     VALUE 'PASSENGER_INFORMATION'.
010100     05  WS-UTC-OFFSET-HOURS         COMP PIC S9(02) VALUE +3.
010150     05  WS-CENTURY-WINDOW-CUTOFF    PIC 9(02) VALUE 60.
010180     05  FILLER                      PIC X(04) VALUE SPACES.
010190*
010195 77  WS-STATE-TABLE-MAX              COMP PIC 9(04) VALUE 500.
010500*
010600**************************************************************************
010700*                            SWITCHES AREA
010800**************************************************************************
010900*
011000 01  SCHALTER-AREA.
011100     05  BULLETIN-EOF-INDICATOR      PIC X(01).
011200         88  BULLETIN-AT-EOF          VALUE 'Y'.
011300         88  BULLETIN-NOT-AT-EOF      VALUE 'N'.
011400     05  PREV-STATE-EOF-INDICATOR    PIC X(01).
011500         88  PREV-STATE-AT-EOF        VALUE 'Y'.
011600         88  PREV-STATE-NOT-AT-EOF    VALUE 'N'.
011700     05  BULLETIN-DISPOSITION-IND    PIC X(01).
011800         88  BULLETIN-ACTIVE          VALUE 'A'.
011900         88  BULLETIN-INACTIVE        VALUE 'R'.
012000     05  STATE-COMPARE-IND           PIC X(01).
012100         88  STATE-CHANGED            VALUE 'C'.
012200         88  STATE-UNCHANGED          VALUE 'U'.
012300     05  ENTRY-FOUND-IND             PIC X(01).
012400         88  ENTRY-FOUND              VALUE 'Y'.
012500         88  ENTRY-NOT-FOUND          VALUE 'N'.
012600     05  STATE-TABLE-FULL-IND        PIC X(01).
012700         88  CURR-STATE-TABLE-FULL    VALUE 'Y'.
012800     05  FILLER                      PIC X(04) VALUE SPACES.
012900*
013000**************************************************************************
013100*                             I-O STATUSES
013200**************************************************************************
013300*
013400 01  WS-IO-STATUSES.
013500     05  BULLETIN-FILE-STATUS         PIC X(02).
013600         88  BULLETIN-FILE-OK          VALUE '00'.
013700         88  BULLETIN-FILE-EOF         VALUE '10'.
013800     05  PREV-STATE-FILE-STATUS       PIC X(02).
013900         88  PREV-STATE-FILE-OK        VALUE '00'.
014000         88  PREV-STATE-FILE-EOF       VALUE '10'.
014100     05  FILLER                       PIC X(04) VALUE SPACES.
014200*
014300**************************************************************************
014400*                         V A R I A B L E   W O R K   A R E A
014500**************************************************************************
014600*
014700 01  VARIABLE-WORK-AREA.
014800     05  WS-RUN-DATE.
014900         10  WS-RUN-DATE-YY           PIC 9(02).
015000         10  WS-RUN-DATE-MM           PIC 9(02).
015100         10  WS-RUN-DATE-DD           PIC 9(02).
015200     05  WS-RUN-TIME.
015300         10  WS-RUN-TIME-HH           PIC 9(02).
015400         10  WS-RUN-TIME-MI           PIC 9(02).
015500         10  WS-RUN-TIME-SS           PIC 9(02).
015600         10  WS-RUN-TIME-HS           PIC 9(02).
015700     05  WS-RUN-LOCAL-TS              PIC 9(14).
015800     05  WS-RUN-LOCAL-TS-R REDEFINES WS-RUN-LOCAL-TS.
015900         10  WS-RLTS-YYYY             PIC 9(04).
016000         10  WS-RLTS-MM               PIC 9(02).
016100         10  WS-RLTS-DD               PIC 9(02).
016200         10  WS-RLTS-HH               PIC 9(02).
016300         10  WS-RLTS-MI               PIC 9(02).
016400         10  WS-RLTS-SS               PIC 9(02).
016500     05  WS-RUN-TIMESTAMP-UTC         COMP PIC 9(10).
016600     05  WS-CURR-STATE-COUNT          COMP-3 PIC 9(04) VALUE 0.
016700     05  WS-PREV-STATE-COUNT          COMP-3 PIC 9(04) VALUE 0.
016800     05  FILLER                       PIC X(04) VALUE SPACES.
016900*
017000**************************************************************************
017100*                           EPOCH WORK AREA
017200**************************************************************************
017300*    SHARED LOCAL-TO-UTC-EPOCH-SECONDS UTILITY - SAME ALGORITHM AS
017400*    ALRTGEN0 SECTION 7000, CARRIED HERE SO ALRTPOL0 CAN STAMP ITS
017500*    OWN CONSOLE MESSAGES WITH A TIMESTAMP THAT CORRELATES TO THE
017600*    ALRTGEN0 FEED HEADER TIMESTAMP OF THE SAME POLL CYCLE (TD-0318).
017700*
017800 01  EPOCH-WORK-AREA.
017900     05  WS-CIV-Y                     COMP PIC S9(08).
018000     05  WS-CIV-M                     COMP PIC S9(04).
018100     05  WS-CIV-D                     COMP PIC S9(04).
018200     05  WS-CIV-HH                    COMP PIC S9(04).
018300     05  WS-CIV-MI                    COMP PIC S9(04).
018400     05  WS-CIV-SS                    COMP PIC S9(04).
018500     05  WS-ADJ-Y                     COMP PIC S9(08).
018600     05  WS-ADJ-M                     COMP PIC S9(04).
018700     05  WS-ERA                       COMP PIC S9(08).
018800     05  WS-YOE                       COMP PIC S9(08).
018900     05  WS-DOY                       COMP PIC S9(08).
019000     05  WS-DOE                       COMP PIC S9(08).
019100     05  WS-EPOCH-DAYS                COMP PIC S9(08).
019200     05  WS-EPOCH-SECONDS             COMP PIC S9(10).
019300     05  WS-LOCAL-EPOCH-SECONDS       COMP PIC S9(10).
019400     05  WS-UTC-EPOCH-SECONDS         COMP PIC S9(10).
019500     05  FILLER                       PIC X(04) VALUE SPACES.
019600*
019700**************************************************************************
019800*                          CONTROL TOTALS
019900**************************************************************************
020000*
020100 01  WS-CONTROL-TOTALS.
020200     05  WS-BULLETINS-READ-CNT        COMP-3 PIC 9(06) VALUE 0.
020300     05  WS-BULLETINS-ACTIVE-CNT      COMP-3 PIC 9(06) VALUE 0.
020400     05  FILLER                       PIC X(04) VALUE SPACES.
020500*
020600**************************************************************************
020700*                    CURRENT AND PREVIOUS STATE TABLES
020800*      EACH ENTRY IS ONE ACTIVE BULLETIN'S ID AND LAST-MODIFIED STAMP,
020900*      LAID OUT THE SAME AS ALFRECPS SO THE TABLE CAN BE WRITTEN
021000*      STRAIGHT OUT TO PREV-STATE-FILE WHEN THE ACTIVE SET CHANGES.
021100**************************************************************************
021200*
021300 01  WS-CURRENT-STATE-TABLE.
021400     05  WS-CURR-ENTRY OCCURS 500 TIMES
021500                        INDEXED BY WS-CURR-STATE-NDX.
021600         10  WS-CURR-BUL-ID            PIC X(16).
021700         10  WS-CURR-LAST-MOD          PIC 9(14).
021800*
021900*    FLAT BYTE-STRING VIEW OF THE SAME TABLE, ONE 30-BYTE SLOT PER
022000*    ENTRY MATCHING THE ALFRECPS RECORD LENGTH - USED WHEN A WHOLE
022100*    ENTRY NEEDS TO BE MOVED OR DISPLAYED AS A SINGLE FIELD.
022200 01  WS-CURR-STATE-TABLE-R REDEFINES WS-CURRENT-STATE-TABLE.
022300     05  WS-CURR-ENTRY-FLAT OCCURS 500 TIMES PIC X(30).
022400*
022500 01  WS-PREVIOUS-STATE-TABLE.
022600     05  WS-PREV-ENTRY OCCURS 500 TIMES
022700                        INDEXED BY WS-PREV-STATE-NDX.
022800         10  WS-PREV-BUL-ID            PIC X(16).
022900         10  WS-PREV-LAST-MOD          PIC 9(14).
023000*
023100 01  WS-PREV-STATE-TABLE-R REDEFINES WS-PREVIOUS-STATE-TABLE.
023200     05  WS-PREV-ENTRY-FLAT OCCURS 500 TIMES PIC X(30).
023300*
023400 01  FILLER PIC X(30) VALUE 'ALRTPOL0 WORKING STORAGE ENDS'.
023500*
023600**************************************************************************
023700*                        PROCEDURE DIVISION
023800**************************************************************************
023900*
024000 PROCEDURE DIVISION.
024100*
024200 0000-CONTROL-PROCESS.
024300     PERFORM 1000-BUILD-CURRENT-STATE
024400         THRU 1099-BUILD-CURRENT-STATE-EXIT.
024500     PERFORM 2000-COMPARE-STATE
024600         THRU 2099-COMPARE-STATE-EXIT.
024700     PERFORM 3000-DECIDE-AND-INVOKE
024800         THRU 3099-DECIDE-AND-INVOKE-EXIT.
024900     PERFORM 9900-DISPLAY-TOTALS
025000         THRU 9999-DISPLAY-TOTALS-EXIT.
025100     GOBACK.
025200 EJECT
025300**************************************************************************
025400*      PASS 1 - READ BULLETIN-FILE AND BUILD THE CURRENT ACTIVE-
025500*      BULLETIN STATE TABLE (RULE 12 FILTER APPLIES).
025600**************************************************************************
025700*
025800 1000-BUILD-CURRENT-STATE.
025900     ACCEPT WS-RUN-DATE FROM DATE.
026000     ACCEPT WS-RUN-TIME FROM TIME.
026100     PERFORM 1010-BUILD-RUN-TIMESTAMP
026200         THRU 1019-BUILD-RUN-TIMESTAMP-EXIT.
026300     MOVE 0 TO WS-CURR-STATE-COUNT.
026400     PERFORM 1050-OPEN-BULLETIN-FILE
026500         THRU 1059-OPEN-BULLETIN-FILE-EXIT.
026600     SET BULLETIN-NOT-AT-EOF TO TRUE.
026700     PERFORM 1100-READ-NEXT-BULLETIN
026800         THRU 1199-READ-NEXT-BULLETIN-EXIT
026900         UNTIL BULLETIN-AT-EOF.
027000     CLOSE BULLETIN-FILE.
027100 1099-BUILD-CURRENT-STATE-EXIT.
027200     EXIT.
027300*
027400 1010-BUILD-RUN-TIMESTAMP.
027500     IF WS-RUN-DATE-YY < WS-CENTURY-WINDOW-CUTOFF
027600         COMPUTE WS-RLTS-YYYY = 2000 + WS-RUN-DATE-YY
027700     ELSE
027800         COMPUTE WS-RLTS-YYYY = 1900 + WS-RUN-DATE-YY
027900     END-IF.
028000     MOVE WS-RUN-DATE-MM  TO WS-RLTS-MM.
028100     MOVE WS-RUN-DATE-DD  TO WS-RLTS-DD.
028200     MOVE WS-RUN-TIME-HH  TO WS-RLTS-HH.
028300     MOVE WS-RUN-TIME-MI  TO WS-RLTS-MI.
028400     MOVE WS-RUN-TIME-SS  TO WS-RLTS-SS.
028500     PERFORM 7000-CONVERT-LOCAL-TO-UTC
028600         THRU 7099-CONVERT-LOCAL-TO-UTC-EXIT.
028700     MOVE WS-UTC-EPOCH-SECONDS TO WS-RUN-TIMESTAMP-UTC.
028800 1019-BUILD-RUN-TIMESTAMP-EXIT.
028900     EXIT.
029000*
029100 1050-OPEN-BULLETIN-FILE.
029200     OPEN INPUT BULLETIN-FILE.
029300     IF NOT BULLETIN-FILE-OK
029400         DISPLAY 'ERROR OPENING BULLETIN-FILE: '
029500                 BULLETIN-FILE-STATUS
029600         GO TO EOJ9900-ABEND
029700     END-IF.
029800 1059-OPEN-BULLETIN-FILE-EXIT.
029900     EXIT.
030000*
030100 1100-READ-NEXT-BULLETIN.
030200     READ BULLETIN-FILE
030300         AT END
030400             SET BULLETIN-AT-EOF TO TRUE
030500         NOT AT END
030600             ADD 1 TO WS-BULLETINS-READ-CNT
030700             PERFORM 1150-FILTER-BULLETIN
030800                 THRU 1159-FILTER-BULLETIN-EXIT
030900             IF BULLETIN-ACTIVE
031000                 ADD 1 TO WS-BULLETINS-ACTIVE-CNT
031100                 PERFORM 1200-ADD-TO-STATE-TABLE
031200                     THRU 1209-ADD-TO-STATE-TABLE-EXIT
031300             END-IF
031400     END-READ.
031500     IF NOT BULLETIN-FILE-OK AND NOT BULLETIN-FILE-EOF
031600         DISPLAY 'BULLETIN-FILE READ ERROR: '
031700                 BULLETIN-FILE-STATUS
031800         GO TO EOJ9900-ABEND
031900     END-IF.
032000 1199-READ-NEXT-BULLETIN-EXIT.
032100     EXIT.
032200*
032300**************************************************************************
032400*      RULE 12 - ONLY PASSENGER_INFORMATION BULLETINS WHOSE VALID-TO
032500*      IS STRICTLY LATER THAN THE RUN'S LOCAL DATE-TIME ARE ACTIVE.
032600**************************************************************************
032700*
032800 1150-FILTER-BULLETIN.
032900     SET BULLETIN-INACTIVE TO TRUE.
033000     IF BUL-TYPE = WS-PASSENGER-INFO-TYPE
033100         AND BUL-VALID-TO > WS-RUN-LOCAL-TS
033200         SET BULLETIN-ACTIVE TO TRUE
033300     END-IF.
033400 1159-FILTER-BULLETIN-EXIT.
033500     EXIT.
033600*
033700 1200-ADD-TO-STATE-TABLE.
033800     IF WS-CURR-STATE-COUNT < WS-STATE-TABLE-MAX
033900         ADD 1 TO WS-CURR-STATE-COUNT
034000         SET WS-CURR-STATE-NDX TO WS-CURR-STATE-COUNT
034100         MOVE BUL-ID             TO WS-CURR-BUL-ID (WS-CURR-STATE-NDX)
034200         MOVE BUL-LAST-MODIFIED  TO WS-CURR-LAST-MOD (WS-CURR-STATE-NDX)
034300     ELSE
034400         SET CURR-STATE-TABLE-FULL TO TRUE
034500         DISPLAY 'ALRTPOL0 - CURRENT STATE TABLE FULL, BULLETIN '
034600                 'DROPPED FROM COMPARISON: ' BUL-ID
034700     END-IF.
034800 1209-ADD-TO-STATE-TABLE-EXIT.
034900     EXIT.
035000 EJECT
035100**************************************************************************
035200*      PASS 2 - LOAD THE PREVIOUS-RUN STATE FROM PREV-STATE-FILE AND
035300*      COMPARE IT AGAINST THE CURRENT STATE TABLE (RULE 10).
035400**************************************************************************
035500*
035600 2000-COMPARE-STATE.
035700     MOVE 0 TO WS-PREV-STATE-COUNT.
035800     OPEN INPUT PREV-STATE-FILE.
035900     IF NOT PREV-STATE-FILE-OK
036000         DISPLAY 'ERROR OPENING PREV-STATE-FILE: '
036100                 PREV-STATE-FILE-STATUS
036200         GO TO EOJ9900-ABEND
036300     END-IF.
036400     SET PREV-STATE-NOT-AT-EOF TO TRUE.
036500     PERFORM 2050-LOAD-ONE-PREV-ENTRY
036600         THRU 2059-LOAD-ONE-PREV-ENTRY-EXIT
036700         UNTIL PREV-STATE-AT-EOF.
036800     CLOSE PREV-STATE-FILE.
036900     SET STATE-UNCHANGED TO TRUE.
037000     IF WS-CURR-STATE-COUNT NOT = WS-PREV-STATE-COUNT
037100         SET STATE-CHANGED TO TRUE
037200     ELSE
037300         PERFORM 2100-TEST-ONE-CURR-ENTRY
037400             THRU 2199-TEST-ONE-CURR-ENTRY-EXIT
037500             VARYING WS-CURR-STATE-NDX FROM 1 BY 1
037600             UNTIL WS-CURR-STATE-NDX > WS-CURR-STATE-COUNT
037700                 OR STATE-CHANGED
037800     END-IF.
037900 2099-COMPARE-STATE-EXIT.
038000     EXIT.
038100*
038200 2050-LOAD-ONE-PREV-ENTRY.
038300     READ PREV-STATE-FILE
038400         AT END
038500             SET PREV-STATE-AT-EOF TO TRUE
038600         NOT AT END
038700             ADD 1 TO WS-PREV-STATE-COUNT
038800             SET WS-PREV-STATE-NDX TO WS-PREV-STATE-COUNT
038900             MOVE PST-BUL-ID TO
039000                 WS-PREV-BUL-ID (WS-PREV-STATE-NDX)
039100             MOVE PST-LAST-MODIFIED TO
039200                 WS-PREV-LAST-MOD (WS-PREV-STATE-NDX)
039300     END-READ.
039400     IF NOT PREV-STATE-FILE-OK AND NOT PREV-STATE-FILE-EOF
039500         DISPLAY 'PREV-STATE-FILE READ ERROR: '
039600                 PREV-STATE-FILE-STATUS
039700         GO TO EOJ9900-ABEND
039800     END-IF.
039900 2059-LOAD-ONE-PREV-ENTRY-EXIT.
040000     EXIT.
040100*
040200**************************************************************************
040300*      TD-0221 - A CURRENT ENTRY IS "FOUND" IN THE PREVIOUS TABLE ONLY
040400*      WHEN BOTH ITS ID AND LAST-MODIFIED STAMP MATCH.  A MATCHING ID
040500*      WITH A DIFFERENT LAST-MODIFIED STAMP, OR NO MATCHING ID AT ALL,
040600*      MEANS THE STATE HAS CHANGED - EQUAL COUNTS ALONE ARE NOT ENOUGH
040700*      (SEE TD-0221 - ONE BULLETIN DROPPED OUT WHILE ANOTHER CAME IN).
040800**************************************************************************
040900*
041000 2100-TEST-ONE-CURR-ENTRY.
041100     SET ENTRY-NOT-FOUND TO TRUE.
041200     PERFORM 2110-SEARCH-PREV-FOR-ENTRY
041300         THRU 2119-SEARCH-PREV-FOR-ENTRY-EXIT
041400         VARYING WS-PREV-STATE-NDX FROM 1 BY 1
041500         UNTIL WS-PREV-STATE-NDX > WS-PREV-STATE-COUNT
041600             OR ENTRY-FOUND
041700             OR STATE-CHANGED.
041800     IF NOT ENTRY-FOUND
041900         SET STATE-CHANGED TO TRUE
042000     END-IF.
042100 2199-TEST-ONE-CURR-ENTRY-EXIT.
042200     EXIT.
042300*
042400 2110-SEARCH-PREV-FOR-ENTRY.
042500     IF WS-CURR-BUL-ID (WS-CURR-STATE-NDX)
042600             = WS-PREV-BUL-ID (WS-PREV-STATE-NDX)
042700         IF WS-CURR-LAST-MOD (WS-CURR-STATE-NDX)
042800                 = WS-PREV-LAST-MOD (WS-PREV-STATE-NDX)
042900             SET ENTRY-FOUND TO TRUE
043000         ELSE
043100             SET STATE-CHANGED TO TRUE
043200         END-IF
043300     END-IF.
043400 2119-SEARCH-PREV-FOR-ENTRY-EXIT.
043500     EXIT.
043600 EJECT
043700**************************************************************************
043800*      TD-0289 - DECIDE WHETHER A NEW FEED IS NEEDED AND SIGNAL THE
043900*      NEXT JOB STEP BY RETURN-CODE.  WHEN THE STATE HAS CHANGED THE
044000*      CURRENT STATE REPLACES THE PREVIOUS STATE ON PREV-STATE-FILE.
044100**************************************************************************
044200*
044300 3000-DECIDE-AND-INVOKE.
044400     IF STATE-CHANGED
044500         DISPLAY 'ALRTPOL0 - ACTIVE BULLETIN SET HAS CHANGED, RUN '
044600                 WS-RUN-TIMESTAMP-UTC
044700         PERFORM 3100-REWRITE-PREV-STATE-FILE
044800             THRU 3199-REWRITE-PREV-STATE-FILE-EXIT
044900         MOVE 4 TO RETURN-CODE
045000     ELSE
045100         DISPLAY 'ALRTPOL0 - NO CHANGE SINCE PREVIOUS POLL, RUN '
045200                 WS-RUN-TIMESTAMP-UTC
045300         MOVE 0 TO RETURN-CODE
045400     END-IF.
045500 3099-DECIDE-AND-INVOKE-EXIT.
045600     EXIT.
045700*
045800 3100-REWRITE-PREV-STATE-FILE.
045900     OPEN OUTPUT PREV-STATE-FILE.
046000     IF NOT PREV-STATE-FILE-OK
046100         DISPLAY 'ERROR OPENING PREV-STATE-FILE FOR REWRITE: '
046200                 PREV-STATE-FILE-STATUS
046300         GO TO EOJ9900-ABEND
046400     END-IF.
046500     PERFORM 3110-WRITE-ONE-STATE-ENTRY
046600         THRU 3119-WRITE-ONE-STATE-ENTRY-EXIT
046700         VARYING WS-CURR-STATE-NDX FROM 1 BY 1
046800         UNTIL WS-CURR-STATE-NDX > WS-CURR-STATE-COUNT.
046900     CLOSE PREV-STATE-FILE.
047000 3199-REWRITE-PREV-STATE-FILE-EXIT.
047100     EXIT.
047200*
047300 3110-WRITE-ONE-STATE-ENTRY.
047400     MOVE WS-CURR-BUL-ID (WS-CURR-STATE-NDX)    TO PST-BUL-ID.
047500     MOVE WS-CURR-LAST-MOD (WS-CURR-STATE-NDX)  TO PST-LAST-MODIFIED.
047600     WRITE PREV-STATE-RECORD.
047700     IF NOT PREV-STATE-FILE-OK
047800         DISPLAY 'ERROR WRITING PREV-STATE-FILE: '
047900                 PREV-STATE-FILE-STATUS
048000         GO TO EOJ9900-ABEND
048100     END-IF.
048200 3119-WRITE-ONE-STATE-ENTRY-EXIT.
048300     EXIT.
048400 EJECT
048500**************************************************************************
048600*      RULE 11 - LOCAL TO UTC EPOCH-SECONDS CONVERSION, CONFIGURABLE
048700*      OFFSET.  SAME HOWARD-HINNANT CIVIL-TO-DAYS ALGORITHM AS
048800*      ALRTGEN0 SECTION 7000 - NO INTRINSIC FUNCTIONS ARE USED.
048900**************************************************************************
049000*
049100 7000-CONVERT-LOCAL-TO-UTC.
049200     MOVE WS-RLTS-YYYY TO WS-CIV-Y.
049300     MOVE WS-RLTS-MM   TO WS-CIV-M.
049400     MOVE WS-RLTS-DD   TO WS-CIV-D.
049500     MOVE WS-RLTS-HH   TO WS-CIV-HH.
049600     MOVE WS-RLTS-MI   TO WS-CIV-MI.
049700     MOVE WS-RLTS-SS   TO WS-CIV-SS.
049800     PERFORM 7100-CALC-EPOCH-DAYS
049900         THRU 7199-CALC-EPOCH-DAYS-EXIT.
050000     COMPUTE WS-EPOCH-SECONDS =
050100         (WS-EPOCH-DAYS * 86400) + (WS-CIV-HH * 3600)
050200         + (WS-CIV-MI * 60) + WS-CIV-SS.
050300     MOVE WS-EPOCH-SECONDS TO WS-LOCAL-EPOCH-SECONDS.
050400     COMPUTE WS-UTC-EPOCH-SECONDS =
050500         WS-LOCAL-EPOCH-SECONDS - (WS-UTC-OFFSET-HOURS * 3600).
050600 7099-CONVERT-LOCAL-TO-UTC-EXIT.
050700     EXIT.
050800*
050900 7100-CALC-EPOCH-DAYS.
051000     IF WS-CIV-M <= 2
051100         COMPUTE WS-ADJ-Y = WS-CIV-Y - 1
051200     ELSE
051300         MOVE WS-CIV-Y TO WS-ADJ-Y
051400     END-IF.
051500     IF WS-CIV-M > 2
051600         COMPUTE WS-ADJ-M = WS-CIV-M - 3
051700     ELSE
051800         COMPUTE WS-ADJ-M = WS-CIV-M + 9
051900     END-IF.
052000     IF WS-ADJ-Y >= 0
052100         COMPUTE WS-ERA = WS-ADJ-Y / 400
052200     ELSE
052300         COMPUTE WS-ERA = (WS-ADJ-Y - 399) / 400
052400     END-IF.
052500     COMPUTE WS-YOE = WS-ADJ-Y - (WS-ERA * 400).
052600     COMPUTE WS-DOY =
052700         ((153 * WS-ADJ-M) + 2) / 5 + WS-CIV-D - 1.
052800     COMPUTE WS-DOE =
052900         (WS-YOE * 365) + (WS-YOE / 4) - (WS-YOE / 100) + WS-DOY.
053000     COMPUTE WS-EPOCH-DAYS =
053100         (WS-ERA * 146097) + WS-DOE - 719468.
053200 7199-CALC-EPOCH-DAYS-EXIT.
053300     EXIT.
053400 EJECT
053500**************************************************************************
053600*                    END OF RUN - CONSOLE TOTALS
053700**************************************************************************
053800*
053900 9900-DISPLAY-TOTALS.
054000     DISPLAY 'ALRTPOL0 - BULLETINS READ:     ' WS-BULLETINS-READ-CNT.
054100     DISPLAY 'ALRTPOL0 - BULLETINS ACTIVE:   ' WS-BULLETINS-ACTIVE-CNT.
054200     DISPLAY 'ALRTPOL0 - PREVIOUS STATE CNT: ' WS-PREV-STATE-COUNT.
054300 9999-DISPLAY-TOTALS-EXIT.
054400     EXIT.
054500 EJECT
054600**************************************************************************
054700*                         ABEND HANDLING
054800**************************************************************************
054900*
055000 EOJ9900-ABEND.
055100     DISPLAY 'ALRTPOL0 - PROGRAM ABENDING DUE TO I/O ERROR'.
055200     MOVE 16 TO RETURN-CODE.
055300 EOJ9999-EXIT.
055400     GOBACK.
