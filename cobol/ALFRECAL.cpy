000100******************************************************************
000200*                                                                  *
000300*    COPY MEMBER ......  ALFRECAL                                 *
000400*    RECORD .........    ALERT-RECORD                             *
000500*    USED BY ........    ALRTGEN0                                 *
000600*    DESCRIPTION ......  ONE SERVICE-ALERT ENTITY, BUILT FROM ONE  *
000700*                         ACCEPTED BULLETIN, WRITTEN TO THE         *
000800*                         ALERT-FEED-FILE FOLLOWING THE FEED        *
000900*                         HEADER RECORD.                            *
001000*                                                                  *
001100*------------------------------------------------------------------*
001200* MAINTENANCE LOG                                                  *
001300* DATE       INIT TICKET    DESCRIPTION                            *
001400* ---------- ---- --------- -------------------------------------- *
001500* 1987-06-09 RDM  TD-0041   NEW MEMBER - ALERT OUTPUT LAYOUT        *
001600* 1992-08-30 JKL  TD-0150   ADDED INFORMED-ENTITY SELECTOR TABLE    *
001700* 1998-11-03 CWS  TD-0261   Y2K - VALIDATED UTC TIMESTAMP WIDTHS    *
001800* 2001-05-17 PTH  TD-0317   ADDED ENGLISH URL TRANSLATION FIELD     *
001900*------------------------------------------------------------------*
002000 01  ALERT-RECORD.
002100     05  ALR-ENTITY-ID               PIC X(16).
002200     05  ALR-START-UTC               PIC 9(10).
002300     05  ALR-END-UTC                 PIC 9(10).
002400     05  ALR-CAUSE                   PIC X(20).
002500     05  ALR-EFFECT                  PIC X(20).
002600     05  ALR-SEVERITY                PIC X(10).
002700     05  ALR-HEADER-FI               PIC X(60).
002800     05  ALR-HEADER-SV               PIC X(60).
002900     05  ALR-HEADER-EN               PIC X(60).
003000     05  ALR-DESC-FI                 PIC X(120).
003100     05  ALR-DESC-SV                 PIC X(120).
003200     05  ALR-DESC-EN                 PIC X(120).
003300     05  ALR-URL-EN                  PIC X(60).
003400     05  ALR-SELECTOR-COUNT          PIC 9(02).
003500     05  ALR-SELECTORS OCCURS 21 TIMES
003600                        INDEXED BY ALR-SELECTOR-NDX.
003700         10  ALR-SELECTOR-TYPE       PIC X(06).
003800             88  ALR-SELECTOR-AGENCY VALUE 'AGENCY'.
003900             88  ALR-SELECTOR-ROUTE  VALUE 'ROUTE '.
004000             88  ALR-SELECTOR-STOP   VALUE 'STOP  '.
004100         10  ALR-SELECTOR-ID         PIC X(16).
004200     05  FILLER                      PIC X(10).
