000100******************************************************************
000200*                                                                  *
000300*    COPY MEMBER ......  ALFRECPS                                 *
000400*    RECORD .........    PREV-STATE-RECORD                        *
000500*    USED BY ........    ALRTPOL0                                 *
000600*    DESCRIPTION ......  ONE ENTRY PER BULLETIN THAT WAS ACTIVE     *
000700*                         AS OF THE PREVIOUS POLLING RUN, KEPT ON   *
000800*                         PREV-STATE-FILE SO THE NEXT RUN CAN TELL  *
000900*                         WHETHER THE ACTIVE SET HAS CHANGED.       *
001000*                                                                  *
001100*------------------------------------------------------------------*
001200* MAINTENANCE LOG                                                  *
001300* DATE       INIT TICKET    DESCRIPTION                            *
001400* ---------- ---- --------- -------------------------------------- *
001500* 1989-01-12 RDM  TD-0080   NEW MEMBER - POLLING STATE LAYOUT       *
001600* 1998-11-03 CWS  TD-0261   Y2K - VALIDATED 14-DIGIT TIMESTAMP      *
001700*------------------------------------------------------------------*
001800 01  PREV-STATE-RECORD.
001900     05  PST-BUL-ID                  PIC X(16).
002000     05  PST-LAST-MODIFIED           PIC 9(14).
